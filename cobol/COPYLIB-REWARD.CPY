000010*
000020*  REWARD record  --  one row per winning bet, append-only.
000030*  Put this file in the /COPYLIB directory.
000040*
000050*  Include with: 'COPY COPYLIB-REWARD.' in WS, or as the FD
000060*  record of the REWARD-FILE in jkreward.
000070*
000080*  History:
000090*   2016-03-14  BK   initial layout, ticket PBS-422                PBS-422
000100*   2016-03-21  PB   PROBABILITY widened to 6 decimals to match    PBS-426
000110*                    the evaluation service, PBS-426
000120*
000130
000140 01  REWARD-REC.
000150     05 REWARD-ID                      PIC X(36).
000160     05 REWARD-BET-ID                  PIC X(64).
000170     05 REWARD-JACKPOT-ID              PIC X(64).
000180     05 REWARD-PAYOUT-AMOUNT           PIC S9(17)V99.
000190     05 REWARD-PROBABILITY             PIC S9(2)V9(6).
000200     05 REWARD-STRATEGY                PIC X(32).
000210     05 REWARD-CREATED-AT              PIC X(26).
000220     05 FILLER                         PIC X(05).

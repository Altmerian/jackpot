000010*
000020*  CONTRIB record  --  one row per (BET-ID, JACKPOT-ID), written
000030*  by JkContrib and read back by jkreward.
000040*  Put this file in the /COPYLIB directory.
000050*
000060*  Include with: 'EXEC SQL INCLUDE CONTRIB END-EXEC.' in WS.
000070*
000080*  History:
000090*   2016-02-22  BK   initial layout, ticket PBS-408                PBS-408
000100*   2016-03-11  SS   added STRATEGY so jkreward need not           PBS-419
000110*                    re-read JACKPOT just to log it, PBS-419
000120*
000130
000140     EXEC SQL DECLARE JKPOOL.CONTRIB TABLE
000150     (
000160        CONTRIBUTION_ID                CHAR (36)
000170                                       NOT NULL,
000180        BET_ID                         CHAR (64)
000190                                       NOT NULL,
000200        JACKPOT_ID                     CHAR (64)
000210                                       NOT NULL,
000220        BET_AMOUNT                     DECIMAL (19, 2)
000230                                       NOT NULL,
000240        CONTRIB_AMOUNT                 DECIMAL (19, 2)
000250                                       NOT NULL,
000260        POST_CONTRIB_POOL              DECIMAL (19, 2)
000270                                       NOT NULL,
000280        STRATEGY                       CHAR (32)
000290                                       NOT NULL,
000300        CREATED_AT                     CHAR (26)
000310                                       NOT NULL
000320     )
000330     END-EXEC.
000340
000350*-------------------------------------------------------------
000360*    Host record -- CONTRIB.  Unique key is BET_ID+JACKPOT_ID,
000370*    enforced by a unique index at the table (not shown here).
000380*-------------------------------------------------------------
000390 01  CONTRIB.
000400     03 CONTRIB-ID                     PIC X(36).
000410     03 CONTRIB-BET-ID                 PIC X(64).
000420     03 CONTRIB-JACKPOT-ID             PIC X(64).
000430     03 CONTRIB-BET-AMOUNT             PIC S9(17)V99 COMP-3.
000440     03 CONTRIB-AMOUNT                 PIC S9(17)V99 COMP-3.
000450     03 CONTRIB-POST-POOL              PIC S9(17)V99 COMP-3.
000460     03 CONTRIB-STRATEGY               PIC X(32).
000470     03 CONTRIB-CREATED-AT             PIC X(26).
000480     03 FILLER                         PIC X(08).

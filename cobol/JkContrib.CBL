000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. JkContrib.
000040 AUTHOR. BERTIL K.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-02-22.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Read the day's bet file, post a contribution to
000120*          the named jackpot's pool for every bet, and
000130*          write the CONTRIB row the later reward run keys
000140*          off of.  A bet against an unknown jackpot, or one
000150*          that otherwise fails validation, is rejected and
000160*          logged -- no CONTRIB row and no pool movement for
000170*          that bet.
000180* Initial Version Created: 2016-02-22
000190*
000200*----------------------------------------------------------
000210* CHANGE LOG
000220*----------------------------------------------------------
000230*  2016-02-22  BK   initial version, adapted from the PBS          PBS-408
000240*                   bankgiro posting run, ticket PBS-408
000250*  2016-03-01  PB   added VARIABLE_DECAY strategy, PBS-412         PBS-412
000260*  2016-03-11  SS   CONTRIB now carries STRATEGY so jkreward       PBS-419
000270*                   need not re-read JACKPOT, ticket PBS-419
000280*  2016-03-18  SS   CREATED-AT now stamped as full X(26)           PBS-452
000290*                   timestamp, CURRENT-DATE no longer used
000300*                   for it, ticket PBS-452
000310*  2016-04-05  PB   pool ratio on decay capped at 1 before         PBS-432
000320*                   the rate subtraction, ticket PBS-432
000330*  2016-05-16  SS   BCURJKMA now closed inside A0500 itself,       PBS-447
000340*                   not at the tail of 110-POST-BET -- a          PBS-447
000350*                   jackpot-not-found reject left the cursor      PBS-447
000360*                   open for the next bet, ticket PBS-447
000370*  2016-05-16  SS   A0400 reject line now carries the jackpot     PBS-447
000380*                   id too, matching jkreward's format, PBS-447
000390*----------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410*------------------------------------------------------------
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT BET-FILE
000490            ASSIGN TO UT-BETFILE
000500            ORGANIZATION IS LINE SEQUENTIAL
000510            FILE STATUS IS WB-BET-STATUS.
000520
000530     SELECT BAD-BET-FILE
000540            ASSIGN TO UT-BADBET
000550            ORGANIZATION IS LINE SEQUENTIAL
000560            FILE STATUS IS WB-BADBET-STATUS.
000570
000580**********************************************************
000590 DATA DIVISION.
000600*------------------------------------------------------------
000610 FILE SECTION.
000620 FD  BET-FILE
000630     RECORD CONTAINS 247 CHARACTERS.
000640     COPY BET.
000650
000660 FD  BAD-BET-FILE
000670     RECORD CONTAINS 247 CHARACTERS.
000680 01  BAD-BET-POST                        PIC X(247).
000690
000700**********************************************************
000710 WORKING-STORAGE SECTION.
000720
000730     EXEC SQL INCLUDE SQLCA END-EXEC.
000740
000750     COPY JACKPOT.
000760     COPY CONTRIB.
000770
000780*    does the jackpot master exist
000790     EXEC SQL
000800         DECLARE BCURJKMA CURSOR FOR
000810         SELECT JACKPOT_ID, NAME, INITIAL_POOL, CURRENT_POOL,
000820                CONTRIB_STRATEGY, REWARD_STRATEGY,
000830                CONTRIB_RATE, MIN_CONTRIB_RATE,
000840                DECAY_THRESHOLD, DECAY_SLOPE,
000850                REWARD_BASE_PROB, REWARD_MAX_PROB,
000860                REWARD_RAMP_RATE, REWARD_CAP,
000870                CREATED_AT, UPDATED_AT
000880         FROM JKPOOL.JACKPOT
000890         WHERE JACKPOT_ID = :JACKPOT-ID
000900         FOR UPDATE OF CURRENT_POOL, UPDATED_AT
000910     END-EXEC
000920
000930*    standalone counters and switches
000940 77  WB-BETS-READ                       PIC S9(7) COMP
000950                                         VALUE ZERO.
000960 77  WB-BETS-POSTED                     PIC S9(7) COMP
000970                                         VALUE ZERO.
000980 77  WB-BETS-REJECTED                   PIC S9(7) COMP
000990                                         VALUE ZERO.
001000 77  WB-CONTRIB-SEQ                     PIC S9(9) COMP
001010                                         VALUE ZERO.
001020
001030 01  WB-BET-STATUS                      PIC X(02) VALUE SPACE.
001040 01  WB-BADBET-STATUS                   PIC X(02) VALUE SPACE.
001050 01  WB-BADBET-STATUS-R REDEFINES WB-BADBET-STATUS.
001060     05 WB-BADBET-STATUS-1              PIC X(01).
001070     05 WB-BADBET-STATUS-2              PIC X(01).
001080
001090 01  WB-EOF-SW                          PIC X(01) VALUE 'N'.
001100     88 WB-NO-MORE-BETS                     VALUE 'Y'.
001110 01  WB-VALID-SW                        PIC X(01) VALUE 'Y'.
001120     88 WB-BET-IS-VALID                     VALUE 'Y'.
001130 01  WB-FOUND-SW                        PIC X(01) VALUE 'N'.
001140     88 WB-JACKPOT-WAS-FOUND                VALUE 'Y'.
001150
001160 01  WB-REJECT-REASON                   PIC X(60) VALUE SPACE.
001170
001180*    contribution arithmetic -- wide enough for the pool
001190*    ratio at 8-decimal precision before it is capped
001200 01  WB-EFFECTIVE-RATE                  PIC S9(2)V9(6) COMP-3.
001210 01  WB-EFFECTIVE-RATE-R REDEFINES WB-EFFECTIVE-RATE
001220                                        PIC S9(2)V9(6) COMP-3.
001230 01  WB-POOL-RATIO                      PIC S9(1)V9(8) COMP-3.
001240 01  WB-RATE-SHAVE                      PIC S9(2)V9(8) COMP-3.
001250 01  WB-CONTRIB-AMOUNT                  PIC S9(17)V99 COMP-3.
001260 01  WB-AUDIT-RATE                      PIC S9(2)V9(6) COMP-3.
001270
001280 01  WB-SUM-CONTRIB                     PIC S9(17)V99 COMP-3.
001290 01  WB-SUM-CONTRIB-CHECK
001300         REDEFINES WB-SUM-CONTRIB      PIC S9(17)V99 COMP-3.
001310
001320 01  WB-TOTALS-EDIT.
001330     05 WB-READ-EDIT                    PIC ZZZ,ZZ9.
001340     05 WB-POSTED-EDIT                  PIC ZZZ,ZZ9.
001350     05 WB-REJECTED-EDIT                PIC ZZZ,ZZ9.
001360     05 WB-SUM-EDIT                     PIC Z(14)9.99.
001370     05 FILLER                          PIC X(01) VALUE SPACE.
001380
001390 01  WB-LOG-LINE                        PIC X(132) VALUE SPACE.
001400
001410 01  WB-CURRENT-TIMESTAMP.
001420     05 WB-TS-YYYYMMDD                  PIC 9(08).
001430     05 WB-TS-HHMMSS                    PIC 9(08).
001440     05 FILLER                          PIC X(01) VALUE SPACE.
001450 01  WB-CURRENT-TIMESTAMP-EDIT.
001460     05 WB-TS-YEAR                      PIC 9(04).
001470     05 FILLER                          PIC X(01) VALUE '-'.
001480     05 WB-TS-MONTH                     PIC 9(02).
001490     05 FILLER                          PIC X(01) VALUE '-'.
001500     05 WB-TS-DAY                       PIC 9(02).
001510     05 FILLER                          PIC X(01) VALUE 'T'.
001520     05 WB-TS-HOUR                      PIC 9(02).
001530     05 FILLER                          PIC X(01) VALUE ':'.
001540     05 WB-TS-MINUTE                    PIC 9(02).
001550     05 FILLER                          PIC X(01) VALUE ':'.
001560     05 WB-TS-SECOND                    PIC 9(02).
001570     05 FILLER                          PIC X(05) VALUE SPACE.
001580
001590*    CONTRIBUTION-ID built as a running sequence stamped on
001600*    the posting run's own date -- unique for this run
001610 01  WB-CONTRIB-ID-EDIT.
001620     05 WB-CID-DATE                     PIC 9(08).
001630     05 FILLER                          PIC X(01) VALUE '-'.
001640     05 WB-CID-SEQ                      PIC 9(09).
001650     05 FILLER                          PIC X(18) VALUE SPACE.
001660
001670*    working storage data for error routine
001680     COPY Z0900-error-wkstg.
001690
001700**********************************************************
001710 PROCEDURE DIVISION.
001720 100-VALIDATE-AND-POST.
001730
001740     MOVE 'JkContrib.CBL' TO wc-msg-srcfile
001750
001760     PERFORM A0100-OPEN-FILES
001770     PERFORM B0100-VALIDATE-AND-POST-BET
001780         UNTIL WB-NO-MORE-BETS
001790     PERFORM A0200-CLOSE-FILES
001800     PERFORM A0300-WRITE-END-TOTALS
001810
001820     STOP RUN
001830     .
001840
001850**********************************************************
001860 B0100-VALIDATE-AND-POST-BET.
001870
001880     PERFORM 105-VALIDATE-BET
001890     IF WB-BET-IS-VALID
001900         PERFORM 110-POST-BET
001910     ELSE
001920         PERFORM A0400-REJECT-BET
001930     END-IF
001940     PERFORM C0100-READ-BET
001950     .
001960
001970**********************************************************
001980 A0100-OPEN-FILES.
001990
002000     OPEN INPUT  BET-FILE
002010     OPEN OUTPUT BAD-BET-FILE
002020
002030     IF WB-BET-STATUS NOT = '00'
002040         MOVE 'Unable to open BET-FILE' TO WB-LOG-LINE
002050         CALL 'jklog' USING WB-LOG-LINE
002060         STOP RUN
002070     END-IF
002080
002090     PERFORM C0100-READ-BET
002100     .
002110
002120**********************************************************
002130 A0200-CLOSE-FILES.
002140
002150     CLOSE BET-FILE BAD-BET-FILE
002160     .
002170
002180**********************************************************
002190 A0300-WRITE-END-TOTALS.
002200
002210     MOVE WB-BETS-READ     TO WB-READ-EDIT
002220     MOVE WB-BETS-POSTED   TO WB-POSTED-EDIT
002230     MOVE WB-BETS-REJECTED TO WB-REJECTED-EDIT
002240     MOVE WB-SUM-CONTRIB   TO WB-SUM-EDIT
002250
002260     STRING 'JKCONTRIB TOTALS - READ:' DELIMITED BY SIZE
002270            WB-READ-EDIT        DELIMITED BY SIZE
002280            ' POSTED:'          DELIMITED BY SIZE
002290            WB-POSTED-EDIT      DELIMITED BY SIZE
002300            ' REJECTED:'        DELIMITED BY SIZE
002310            WB-REJECTED-EDIT    DELIMITED BY SIZE
002320            ' CONTRIB-SUM:'     DELIMITED BY SIZE
002330            WB-SUM-EDIT         DELIMITED BY SIZE
002340            INTO WB-LOG-LINE
002350     END-STRING
002360
002370     CALL 'jklog' USING WB-LOG-LINE
002380     .
002390
002400**********************************************************
002410*    required-field / amount validation, then confirm the
002420*    jackpot master exists -- BOTH must pass to post
002430**********************************************************
002440 105-VALIDATE-BET.
002450
002460     MOVE 'Y' TO WB-VALID-SW
002470     MOVE SPACE TO WB-REJECT-REASON
002480
002490     IF BET-ID = SPACE OR BET-USER-ID = SPACE
002500                        OR BET-JACKPOT-ID = SPACE
002510         MOVE 'N' TO WB-VALID-SW
002520         MOVE 'required field blank' TO WB-REJECT-REASON
002530     END-IF
002540
002550     IF WB-BET-IS-VALID
002560         IF BET-AMOUNT NOT > ZERO
002570             MOVE 'N' TO WB-VALID-SW
002580             MOVE 'bet amount not positive' TO WB-REJECT-REASON
002590         END-IF
002600     END-IF
002610
002620     IF WB-BET-IS-VALID
002630         MOVE BET-JACKPOT-ID TO JACKPOT-ID
002640         PERFORM A0500-FIND-JACKPOT
002650         IF NOT WB-JACKPOT-WAS-FOUND
002660             MOVE 'N' TO WB-VALID-SW
002670             MOVE 'jackpot not found' TO WB-REJECT-REASON
002680         END-IF
002690     END-IF
002700     .
002710
002720**********************************************************
002730*    FOR UPDATE cursor -- serializes access to this
002740*    jackpot's pool for the length of the posting
002750**********************************************************
002760 A0500-FIND-JACKPOT.
002770
002780     MOVE 'N' TO WB-FOUND-SW
002790
002800     EXEC SQL
002810         OPEN BCURJKMA
002820     END-EXEC
002830
002840     EXEC SQL
002850         FETCH BCURJKMA
002860             INTO :JACKPOT-ID, :JACKPOT-NAME,
002870                  :JACKPOT-INITIAL-POOL, :JACKPOT-CURRENT-POOL,
002880                  :JACKPOT-CONTRIB-STRATEGY,
002890                  :JACKPOT-REWARD-STRATEGY,
002900                  :JACKPOT-CONTRIB-RATE,
002910                  :JACKPOT-MIN-CONTRIB-RATE,
002920                  :JACKPOT-DECAY-THRESHOLD, :JACKPOT-DECAY-SLOPE,
002930                  :JACKPOT-REWARD-BASE-PROB,
002940                  :JACKPOT-REWARD-MAX-PROB,
002950                  :JACKPOT-REWARD-RAMP-RATE, :JACKPOT-REWARD-CAP,
002960                  :JACKPOT-CREATED-AT, :JACKPOT-UPDATED-AT
002970     END-EXEC
002980
002990     IF SQLCODE = ZERO
003000         SET WB-JACKPOT-WAS-FOUND TO TRUE
003010     ELSE
003020         IF SQLSTATE NOT = '02000'
003030             MOVE  SQLCODE           TO wn-msg-sqlcode
003040             MOVE 'JKPOOL.JACKPOT'   TO wc-msg-tblcurs
003050             MOVE 'A0500-FIND-JACKPOT' TO wc-msg-para
003060             PERFORM Z0900-ERROR-ROUTINE
003070         END-IF
003080     END-IF
003090
003100     EXEC SQL
003110         CLOSE BCURJKMA
003120     END-EXEC
003130     .
003140
003150**********************************************************
003160*    round the bet, dispatch the strategy, post the CONTRIB
003170*    row, persist the refreshed pool
003180**********************************************************
003190 110-POST-BET.
003200
003210     COMPUTE BET-AMOUNT ROUNDED = BET-AMOUNT
003220
003230     EVALUATE TRUE
003240         WHEN JK-CONTRIB-IS-FIXED
003250             PERFORM 120-CONTRIB-FIXED-RATE
003260         WHEN JK-CONTRIB-IS-VARDECAY
003270             PERFORM 130-CONTRIB-VARIABLE-DECAY
003280         WHEN OTHER
003290             MOVE 'N' TO WB-VALID-SW
003300             MOVE 'unknown contrib strategy'
003310                 TO WB-REJECT-REASON
003320     END-EVALUATE
003330
003340     IF NOT WB-BET-IS-VALID
003350         PERFORM A0400-REJECT-BET
003360     ELSE
003370         ADD WB-CONTRIB-AMOUNT TO JACKPOT-CURRENT-POOL
003380         PERFORM 140-WRITE-CONTRIB
003390         PERFORM 150-UPDATE-JACKPOT
003400         ADD 1 TO WB-BETS-POSTED
003410         ADD WB-CONTRIB-AMOUNT TO WB-SUM-CONTRIB
003420     END-IF
003430     .
003440
003450**********************************************************
003460*    CONTRIB-AMOUNT = BET-AMOUNT * CONTRIB-RATE, 2dp
003470**********************************************************
003480 120-CONTRIB-FIXED-RATE.
003490
003500     IF JACKPOT-CONTRIB-RATE NOT > ZERO
003510         MOVE 'N' TO WB-VALID-SW
003520         MOVE 'contrib rate not positive' TO WB-REJECT-REASON
003530     ELSE
003540         COMPUTE WB-CONTRIB-AMOUNT ROUNDED =
003550             BET-AMOUNT * JACKPOT-CONTRIB-RATE
003560     END-IF
003570     .
003580
003590**********************************************************
003600*    POOL-RATIO = pool / threshold, capped at 1, 8dp
003610*    EFFECTIVE-RATE = rate - slope * ratio, floored at min
003620*    CONTRIB-AMOUNT = BET-AMOUNT * EFFECTIVE-RATE, 2dp
003630**********************************************************
003640 130-CONTRIB-VARIABLE-DECAY.
003650
003660     IF JACKPOT-DECAY-THRESHOLD NOT > ZERO
003670         MOVE 'N' TO WB-VALID-SW
003680         MOVE 'decay threshold not positive'
003690             TO WB-REJECT-REASON
003700     END-IF
003710
003720     IF WB-BET-IS-VALID
003730         IF JACKPOT-CONTRIB-RATE NOT > ZERO
003740             MOVE 'N' TO WB-VALID-SW
003750             MOVE 'contrib rate not positive'
003760                 TO WB-REJECT-REASON
003770         END-IF
003780     END-IF
003790
003800     IF WB-BET-IS-VALID
003810         IF JACKPOT-MIN-CONTRIB-RATE NOT > ZERO
003820             MOVE 'N' TO WB-VALID-SW
003830             MOVE 'min contrib rate not positive'
003840                 TO WB-REJECT-REASON
003850         END-IF
003860     END-IF
003870
003880     IF WB-BET-IS-VALID
003890         IF JACKPOT-DECAY-SLOPE NOT > ZERO
003900             MOVE 'N' TO WB-VALID-SW
003910             MOVE 'decay slope not positive'
003920                 TO WB-REJECT-REASON
003930         END-IF
003940     END-IF
003950
003960     IF WB-BET-IS-VALID
003970         COMPUTE WB-POOL-RATIO ROUNDED =
003980             JACKPOT-CURRENT-POOL / JACKPOT-DECAY-THRESHOLD
003990
004000         IF WB-POOL-RATIO > 1
004010             MOVE 1 TO WB-POOL-RATIO
004020         END-IF
004030
004040         COMPUTE WB-RATE-SHAVE ROUNDED =
004050             JACKPOT-DECAY-SLOPE * WB-POOL-RATIO
004060
004070         COMPUTE WB-EFFECTIVE-RATE =
004080             JACKPOT-CONTRIB-RATE - WB-RATE-SHAVE
004090
004100         IF WB-EFFECTIVE-RATE < JACKPOT-MIN-CONTRIB-RATE
004110             MOVE JACKPOT-MIN-CONTRIB-RATE TO WB-EFFECTIVE-RATE
004120         END-IF
004130
004140         COMPUTE WB-CONTRIB-AMOUNT ROUNDED =
004150             BET-AMOUNT * WB-EFFECTIVE-RATE
004160     END-IF
004170     .
004180
004190**********************************************************
004200*    write the CONTRIB row -- BET-ID/JACKPOT-ID pair is the
004210*    business key jkreward looks it back up by
004220**********************************************************
004230 140-WRITE-CONTRIB.
004240
004250     PERFORM A0600-BUILD-TIMESTAMP
004260     PERFORM A0700-NEXT-CONTRIB-ID
004270
004280     MOVE WB-CONTRIB-ID-EDIT         TO CONTRIB-ID
004290     MOVE BET-ID                     TO CONTRIB-BET-ID
004300     MOVE BET-JACKPOT-ID             TO CONTRIB-JACKPOT-ID
004310     MOVE BET-AMOUNT                 TO CONTRIB-BET-AMOUNT
004320     MOVE WB-CONTRIB-AMOUNT          TO CONTRIB-AMOUNT
004330     MOVE JACKPOT-CURRENT-POOL       TO CONTRIB-POST-POOL
004340     MOVE JACKPOT-CONTRIB-STRATEGY   TO CONTRIB-STRATEGY
004350     MOVE WB-CURRENT-TIMESTAMP-EDIT  TO CONTRIB-CREATED-AT
004360
004370     EXEC SQL
004380         INSERT INTO JKPOOL.CONTRIB
004390         VALUES (:CONTRIB-ID, :CONTRIB-BET-ID,
004400                 :CONTRIB-JACKPOT-ID, :CONTRIB-BET-AMOUNT,
004410                 :CONTRIB-AMOUNT, :CONTRIB-POST-POOL,
004420                 :CONTRIB-STRATEGY, :CONTRIB-CREATED-AT)
004430     END-EXEC
004440
004450     IF SQLCODE NOT = ZERO
004460         MOVE  SQLCODE            TO wn-msg-sqlcode
004470         MOVE 'JKPOOL.CONTRIB'    TO wc-msg-tblcurs
004480         MOVE '140-WRITE-CONTRIB' TO wc-msg-para
004490         PERFORM Z0900-ERROR-ROUTINE
004500     END-IF
004510
004520     IF BET-AMOUNT > ZERO
004530         COMPUTE WB-AUDIT-RATE ROUNDED =
004540             WB-CONTRIB-AMOUNT / BET-AMOUNT
004550     ELSE
004560         MOVE ZERO TO WB-AUDIT-RATE
004570     END-IF
004580
004590     STRING 'JKCONTRIB POST - BET:' DELIMITED BY SIZE
004600            BET-ID                  DELIMITED BY SIZE
004610            ' JACKPOT:'             DELIMITED BY SIZE
004620            BET-JACKPOT-ID          DELIMITED BY SIZE
004630            ' STRATEGY:'            DELIMITED BY SIZE
004640            JACKPOT-CONTRIB-STRATEGY DELIMITED BY SIZE
004650            ' CONTRIB:'             DELIMITED BY SIZE
004660            WB-CONTRIB-AMOUNT       DELIMITED BY SIZE
004670            ' POOL:'                DELIMITED BY SIZE
004680            JACKPOT-CURRENT-POOL    DELIMITED BY SIZE
004690            ' RATE:'                DELIMITED BY SIZE
004700            WB-AUDIT-RATE           DELIMITED BY SIZE
004710            INTO WB-LOG-LINE
004720     END-STRING
004730
004740     CALL 'jklog' USING WB-LOG-LINE
004750     .
004760
004770**********************************************************
004780 150-UPDATE-JACKPOT.
004790
004800     MOVE WB-CURRENT-TIMESTAMP-EDIT TO JACKPOT-UPDATED-AT
004810
004820     EXEC SQL
004830         UPDATE JKPOOL.JACKPOT
004840         SET CURRENT_POOL = :JACKPOT-CURRENT-POOL,
004850             UPDATED_AT   = :JACKPOT-UPDATED-AT
004860         WHERE JACKPOT_ID = :JACKPOT-ID
004870     END-EXEC
004880
004890     IF SQLCODE NOT = ZERO
004900         MOVE  SQLCODE             TO wn-msg-sqlcode
004910         MOVE 'JKPOOL.JACKPOT'     TO wc-msg-tblcurs
004920         MOVE '150-UPDATE-JACKPOT' TO wc-msg-para
004930         PERFORM Z0900-ERROR-ROUTINE
004940     END-IF
004950     .
004960
004970**********************************************************
004980 A0400-REJECT-BET.
004990
005000     ADD 1 TO WB-BETS-REJECTED
005010     MOVE BET-REC TO BAD-BET-POST
005020     WRITE BAD-BET-POST
005030
005040     STRING 'JKCONTRIB REJECT - BET:' DELIMITED BY SIZE
005050            BET-ID                    DELIMITED BY SIZE
005060            ' JACKPOT:'               DELIMITED BY SIZE
005070            BET-JACKPOT-ID            DELIMITED BY SIZE
005080            ' REASON:'                DELIMITED BY SIZE
005090            WB-REJECT-REASON          DELIMITED BY SIZE
005100            INTO WB-LOG-LINE
005110     END-STRING
005120
005130     CALL 'jklog' USING WB-LOG-LINE
005140     .
005150
005160**********************************************************
005170 A0600-BUILD-TIMESTAMP.
005180
005190     ACCEPT WB-TS-YYYYMMDD FROM DATE YYYYMMDD
005200     ACCEPT WB-TS-HHMMSS   FROM TIME
005210
005220     MOVE WB-TS-YYYYMMDD(1:4) TO WB-TS-YEAR
005230     MOVE WB-TS-YYYYMMDD(5:2) TO WB-TS-MONTH
005240     MOVE WB-TS-YYYYMMDD(7:2) TO WB-TS-DAY
005250     MOVE WB-TS-HHMMSS(1:2)   TO WB-TS-HOUR
005260     MOVE WB-TS-HHMMSS(3:2)   TO WB-TS-MINUTE
005270     MOVE WB-TS-HHMMSS(5:2)   TO WB-TS-SECOND
005280     MOVE WB-TS-YYYYMMDD      TO WB-CID-DATE
005290     .
005300
005310**********************************************************
005320 A0700-NEXT-CONTRIB-ID.
005330
005340     ADD 1 TO WB-CONTRIB-SEQ
005350     MOVE WB-CONTRIB-SEQ TO WB-CID-SEQ
005360     .
005370
005380**********************************************************
005390 C0100-READ-BET.
005400
005410     READ BET-FILE
005420         AT END
005430             SET WB-NO-MORE-BETS TO TRUE
005440         NOT AT END
005450             ADD 1 TO WB-BETS-READ
005460     END-READ
005470     .
005480
005490**********************************************************
005500 Z0900-ERROR-ROUTINE.
005510     COPY Z0900-ERROR-ROUTINE.
005520     .
005530
005540**********************************************************

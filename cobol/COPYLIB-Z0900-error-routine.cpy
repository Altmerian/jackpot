000010*
000020*  Z0900-ERROR-ROUTINE  --  shared SQLCODE error paragraph body.
000030*  Expects wn-msg-sqlcode/wc-msg-tblcurs/wc-msg-para/
000040*  wc-msg-srcfile already moved by the caller (see
000050*  Z0900-error-wkstg.cpy).  Displays the assembled message and
000060*  appends it to the shared batch log via jklog, then carries
000070*  on -- a bad SQLCODE on one record does not abend the run.
000080*  Put this file in the /COPYLIB directory.
000090*
000100*  Include with: 'PERFORM Z0900-ERROR-ROUTINE.' and
000110*  'COPY Z0900-ERROR-ROUTINE.' under that paragraph name.
000120*
000130*  History:
000140*   2016-03-02  PB   authored for the jackpot batch suite --       PBS-417
000150*                    the PBS copy of this member was never
000160*                    checked in, ticket PBS-417
000170*
000180
000190     DISPLAY wr-program-error-message
000200     CALL 'jklog' USING wr-program-error-message

000010*
000020*  Working storage data structure for the SQLCODE error routine
000030*  shared by the jackpot batch suite.
000040*  Put this file in the /COPYLIB directory.
000050*
000060*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000070*
000080*  History:
000090*   2016-02-08  PB   carried over from the PBS invoice suite       PBS-403
000100*                    unchanged, ticket PBS-403
000110*
000120 01  wc-log-text             PIC X(80)     VALUE SPACE.
000130 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
000140 01  wr-error-handler.
000150     05 wr-program-error-message.
000160         10 FILLER           PIC X(8)  VALUE 'SQLCODE:'.
000170         10 wn-msg-sqlcode   PIC -999.
000180         10 FILLER           PIC X(1)  VALUE '|'.
000190         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
000200         10 FILLER           PIC X(1)  VALUE '|'.
000210         10 wc-msg-para      PIC X(30) VALUE SPACE.
000220         10 FILLER           PIC X(1)  VALUE '|'.
000230         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
000240    05 dsntiar-error-message.
000250         10 dem-length       PIC S9(4) COMP VALUE +800.
000260         10 dem-message      PIC X(80) OCCURS 10 TIMES
000270                                INDEXED BY dem-index.
000280    05 dsntiar-line-length   PIC S9(9) COMP VALUE +80.
000290

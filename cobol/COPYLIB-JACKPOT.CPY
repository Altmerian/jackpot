000010*
000020*  JACKPOT master record  --  one row per configured jackpot.
000030*  Put this file in the /COPYLIB directory.
000040*
000050*  Include with: 'EXEC SQL INCLUDE JACKPOT END-EXEC.' in WS.
000060*
000070*  History:
000080*   2016-02-08  PB   initial layout, ticket PBS-401                PBS-401
000090*   2016-02-19  BK   added decay/ramp rate fields, PBS-407         PBS-407
000100*   2016-02-24  SS   CREATED-AT/UPDATED-AT widened to full         PBS-454
000110*                    X(26) timestamp, ticket PBS-454
000120*   2016-03-02  PB   added REDEFINES for report edit of pool       PBS-415
000130*                    amounts, PBS-415
000140*
000150
000160     EXEC SQL DECLARE JKPOOL.JACKPOT TABLE
000170     (
000180        JACKPOT_ID                     CHAR (64)
000190                                       NOT NULL,
000200        NAME                           CHAR (128)
000210                                       NOT NULL,
000220        INITIAL_POOL                   DECIMAL (19, 2)
000230                                       NOT NULL,
000240        CURRENT_POOL                   DECIMAL (19, 2)
000250                                       NOT NULL,
000260        CONTRIB_STRATEGY               CHAR (32)
000270                                       NOT NULL,
000280        REWARD_STRATEGY                CHAR (32)
000290                                       NOT NULL,
000300        CONTRIB_RATE                   DECIMAL (8, 6)
000310                                       NOT NULL,
000320        MIN_CONTRIB_RATE               DECIMAL (8, 6)
000330                                       NOT NULL,
000340        DECAY_THRESHOLD                DECIMAL (19, 2)
000350                                       NOT NULL,
000360        DECAY_SLOPE                    DECIMAL (8, 6)
000370                                       NOT NULL,
000380        REWARD_BASE_PROB               DECIMAL (8, 6)
000390                                       NOT NULL,
000400        REWARD_MAX_PROB                DECIMAL (8, 6)
000410                                       NOT NULL,
000420        REWARD_RAMP_RATE               DECIMAL (8, 6)
000430                                       NOT NULL,
000440        REWARD_CAP                     DECIMAL (19, 2)
000450                                       NOT NULL,
000460        CREATED_AT                     CHAR (26)
000470                                       NOT NULL,
000480        UPDATED_AT                     CHAR (26)
000490                                       NOT NULL
000500     )
000510     END-EXEC.
000520
000530*-------------------------------------------------------------
000540*    Host record -- JACKPOT master
000550*-------------------------------------------------------------
000560 01  JACKPOT.
000570     03 JACKPOT-ID                     PIC X(64).
000580     03 JACKPOT-ID-R REDEFINES JACKPOT-ID.
000590        05 JACKPOT-ID-PREFIX           PIC X(08).
000600        05 JACKPOT-ID-REST             PIC X(56).
000610     03 JACKPOT-NAME                   PIC X(128).
000620     03 JACKPOT-INITIAL-POOL           PIC S9(17)V99 COMP-3.
000630     03 JACKPOT-CURRENT-POOL           PIC S9(17)V99 COMP-3.
000640
000650*    strategy codes -- validated against these 88s on read
000660     03 JACKPOT-CONTRIB-STRATEGY       PIC X(32).
000670        88 JK-CONTRIB-IS-FIXED          VALUE 'FIXED_RATE'.
000680        88 JK-CONTRIB-IS-VARDECAY       VALUE 'VARIABLE_DECAY'.
000690     03 JACKPOT-REWARD-STRATEGY        PIC X(32).
000700        88 JK-REWARD-IS-FIXED           VALUE 'FIXED'.
000710        88 JK-REWARD-IS-VARRAMP         VALUE 'VARIABLE_RAMP'.
000720
000730*    contribution-side strategy parameters
000740     03 JACKPOT-CONTRIB-RATE           PIC S9(2)V9(6) COMP-3.
000750     03 JACKPOT-MIN-CONTRIB-RATE       PIC S9(2)V9(6) COMP-3.
000760     03 JACKPOT-DECAY-THRESHOLD        PIC S9(17)V99 COMP-3.
000770     03 JACKPOT-DECAY-SLOPE            PIC S9(2)V9(6) COMP-3.
000780
000790*    reward-side strategy parameters
000800     03 JACKPOT-REWARD-BASE-PROB       PIC S9(2)V9(6) COMP-3.
000810     03 JACKPOT-REWARD-MAX-PROB        PIC S9(2)V9(6) COMP-3.
000820     03 JACKPOT-REWARD-RAMP-RATE       PIC S9(2)V9(6) COMP-3.
000830     03 JACKPOT-REWARD-CAP             PIC S9(17)V99 COMP-3.
000840
000850*    audit timestamps, ISO form YYYY-MM-DDTHH:MM:SS, not edited
000860     03 JACKPOT-CREATED-AT             PIC X(26).
000870     03 JACKPOT-UPDATED-AT             PIC X(26).
000880     03 FILLER                         PIC X(09).

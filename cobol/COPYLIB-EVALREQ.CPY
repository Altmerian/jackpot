000010*
000020*  EVALREQ record  --  one (BET-ID, JACKPOT-ID) pair requesting
000030*  reward evaluation.  FD record for the EVALREQ-FILE in
000040*  jkreward.
000050*  Put this file in the /COPYLIB directory.
000060*
000070*  History:
000080*   2016-03-14  BK   initial layout, ticket PBS-423                PBS-423
000090*
000100
000110 01  EVALREQ-REC.
000120     05 EVALREQ-BET-ID                 PIC X(64).
000130     05 EVALREQ-JACKPOT-ID             PIC X(64).
000140     05 FILLER                         PIC X(08).

000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. jklog.
000040 AUTHOR. BERTIL K.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-03-02.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Append one line to the jackpot batch processing
000120*          log -- per-contribution detail, per-win detail,
000130*          and end-of-run totals all flow through here so
000140*          every batch unit produces the log in one format.
000150* Initial Version Created: 2016-03-02
000160*
000170*----------------------------------------------------------
000180* CHANGE LOG
000190*----------------------------------------------------------
000200*  2016-03-02  BK   initial version, adapted from the PBS          PBS-418
000210*                   sqllog utility, ticket PBS-418
000220*  2016-03-09  PB   widened lc-log-text from 80 to 132 so a        PBS-420
000230*                   full contribution detail line fits,
000240*                   ticket PBS-420
000250*  2016-03-16  SS   date stamp now built from ACCEPT FROM DATE     PBS-449
000260*                   YYYYMMDD instead of FUNCTION CURRENT-DATE,
000270*                   carries a full 4-digit year, ticket PBS-449
000280*  2016-04-11  PB   log file name now a configured constant        PBS-431
000290*                   instead of a literal, ticket PBS-431
000300*  2016-06-02  SS   line assembly reworked into a single          PBS-453
000310*                   STRING-built buffer stamped with a leading
000320*                   call-sequence number, so jkbatch.log lines
000330*                   can be put back in call order even if two      PBS-453
000340*                   steps write within the same clock second,
000350*                   ticket PBS-453
000360*----------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380*------------------------------------------------------------
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT OPTIONAL jkbatchlog
000460            ASSIGN TO wc-logfile-name
000470            ORGANIZATION IS LINE SEQUENTIAL.
000480
000490**********************************************************
000500 DATA DIVISION.
000510*------------------------------------------------------------
000520 FILE SECTION.
000530 FD  jkbatchlog.
000540 01  fd-jkbatchlog-post.
000550     03  fl-log-line                   PIC X(164).
000560     03  FILLER                        PIC X(04).
000570
000580**********************************************************
000590 WORKING-STORAGE SECTION.
000600
000610*    bumped once per call -- stamped on the front of every
000620*    line so lines written in the same clock second still
000630*    sort back into call order
000640 77  WB-LOG-SEQ                    PIC S9(7) COMP VALUE ZERO.
000650
000660 01  WB-LOG-DATE-TIME.
000670     03  WB-YYYYMMDD.
000680         05 WB-YEAR                PIC 9(4) COMP VALUE ZERO.
000690         05 WB-MONTH               PIC 9(2) COMP VALUE ZERO.
000700         05 WB-DAY                 PIC 9(2) COMP VALUE ZERO.
000710     03  WB-HHMMSS.
000720         05 WB-HOUR                PIC 9(2) COMP VALUE ZERO.
000730         05 WB-MINUTE              PIC 9(2) COMP VALUE ZERO.
000740         05 WB-SECOND              PIC 9(2) COMP VALUE ZERO.
000750         05 WB-HUNDRED             PIC 9(2) COMP VALUE ZERO.
000760
000770*    alternate view of the date/time block kept from the
000780*    first cut of this utility, when the stamp was built
000790*    and compared to the prior line as one packed number
000800*    instead of by its component fields
000810 01  WB-LOG-DATE-TIME-VIEW REDEFINES WB-LOG-DATE-TIME
000820                                     PIC 9(16).
000830
000840 01  WB-SEQ-EDIT                     PIC 9(07).
000850
000860*    YYYY/MM/DD HH.MM.SS.TT, slash/dot style -- deliberately
000870*    not the dash/comma/pipe stamp sqllog.cbl builds, so a
000880*    jkbatch.log line is never mistaken for an sqlerror.log
000890*    line when the two get grepped together
000900 01  WB-STAMP-EDIT.
000910     05 WB-YEAR-EDIT                 PIC 9(04).
000920     05 FILLER                       PIC X(01) VALUE '/'.
000930     05 WB-MONTH-EDIT                PIC 9(02).
000940     05 FILLER                       PIC X(01) VALUE '/'.
000950     05 WB-DAY-EDIT                  PIC 9(02).
000960     05 FILLER                       PIC X(01) VALUE SPACE.
000970     05 WB-HOUR-EDIT                 PIC 9(02).
000980     05 FILLER                       PIC X(01) VALUE '.'.
000990     05 WB-MINUTE-EDIT               PIC 9(02).
001000     05 FILLER                       PIC X(01) VALUE '.'.
001010     05 WB-SECOND-EDIT               PIC 9(02).
001020     05 FILLER                       PIC X(01) VALUE '.'.
001030     05 WB-HUNDRED-EDIT              PIC 9(02).
001040
001050*    kept from the first cut of this utility, when a leading
001060*    severity byte was peeled off the caller's message before
001070*    it was logged -- jkbatch.log has carried plain text only
001080*    since PBS-420, but the view is left in place
001090 01  WB-SEVERITY-AREA                PIC X(05) VALUE SPACE.
001100 01  WB-SEVERITY-AREA-VIEW REDEFINES WB-SEVERITY-AREA
001110                                     PIC X(05).
001120
001130 01  WB-LOG-LINE-BUILD               PIC X(164) VALUE SPACE.
001140
001150 01  wc-logfile-name                 PIC X(12)
001160                                      VALUE 'jkbatch.log'.
001170
001180 LINKAGE SECTION.
001190*------------------------------------------------------------
001200 01  lc-log-text                     PIC X(132).
001210 01  lc-log-text-view REDEFINES lc-log-text PIC X(132).
001220
001230**********************************************************
001240 PROCEDURE DIVISION USING lc-log-text.
001250 000-jklog.
001260
001270     PERFORM A0100-append-msg-to-log-file
001280
001290     EXIT PROGRAM
001300     .
001310
001320**********************************************************
001330 A0100-append-msg-to-log-file.
001340
001350     ADD 1 TO WB-LOG-SEQ
001360     MOVE WB-LOG-SEQ TO WB-SEQ-EDIT
001370
001380     ACCEPT WB-YYYYMMDD FROM DATE YYYYMMDD
001390     ACCEPT WB-HHMMSS   FROM TIME
001400
001410     MOVE WB-YEAR    TO WB-YEAR-EDIT
001420     MOVE WB-MONTH   TO WB-MONTH-EDIT
001430     MOVE WB-DAY     TO WB-DAY-EDIT
001440     MOVE WB-HOUR    TO WB-HOUR-EDIT
001450     MOVE WB-MINUTE  TO WB-MINUTE-EDIT
001460     MOVE WB-SECOND  TO WB-SECOND-EDIT
001470     MOVE WB-HUNDRED TO WB-HUNDRED-EDIT
001480
001490     MOVE SPACE TO WB-LOG-LINE-BUILD
001500     STRING WB-SEQ-EDIT      DELIMITED BY SIZE
001510            ' '              DELIMITED BY SIZE
001520            WB-STAMP-EDIT    DELIMITED BY SIZE
001530            ' '              DELIMITED BY SIZE
001540            lc-log-text      DELIMITED BY SIZE
001550            INTO WB-LOG-LINE-BUILD
001560     END-STRING
001570
001580*    append data
001590     OPEN EXTEND jkbatchlog
001600
001610     MOVE WB-LOG-LINE-BUILD TO fl-log-line
001620
001630     WRITE fd-jkbatchlog-post
001640
001650     CLOSE jkbatchlog
001660     .
001670
001680**********************************************************

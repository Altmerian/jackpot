000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. jkreward.
000040 AUTHOR. SERGEJS S.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-03-14.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Work the evaluation-request file, one (BET-ID,
000120*          JACKPOT-ID) pair at a time, and decide whether
000130*          that bet's contribution wins its jackpot.  The
000140*          win/no-win call is made by comparing a repeatable
000150*          draw (see jkrand) against the probability the
000160*          jackpot's reward strategy computes; a winner is
000170*          paid up to the jackpot's cap and the pool resets
000180*          to its starting value, a loser changes nothing.
000190* Initial Version Created: 2016-03-14
000200*
000210*----------------------------------------------------------
000220* CHANGE LOG
000230*----------------------------------------------------------
000240*  2016-03-14  BK   initial version, adapted from the PBS          PBS-422
000250*                   invoice submission run, ticket PBS-422
000260*  2016-03-21  PB   PROBABILITY widened to 6 decimals on the       PBS-426
000270*                   REWARD record, ticket PBS-426
000280*  2016-03-28  SS   added VARIABLE_RAMP strategy, PBS-428          PBS-428
000290*  2016-04-08  SS   CREATED-AT/UPDATED-AT now carried as full      PBS-450
000300*                   X(26) timestamps instead of an 8-byte date,
000310*                   ticket PBS-450
000320*  2016-04-22  PB   ramp pool ratio capped at 1 before the         PBS-434
000330*                   probability add, ticket PBS-434
000340*  2016-05-16  BK   unknown reward strategy and a bad reward       PBS-438
000350*                   parameter now fall through to a real
000360*                   reject path (counted, logged) instead of
000370*                   dropping the request silently, PBS-438
000380*  2016-05-23  SS   EVALRES-UPDATED-POOL now set for every         PBS-440
000390*                   request evaluated, not only the ones that
000400*                   win -- the MOVE SPACE TO EVALRES at the top
000410*                   of E200 was leaving it as packed-decimal
000420*                   garbage on a loss, PBS-440
000430*  2016-05-30  SS   BCURJKMB now closed inside E130 itself, not    PBS-448
000440*                   at the tail of E200 -- a jackpot-not-found     PBS-448
000450*                   reject skips E200 and left the cursor open     PBS-448
000460*                   for the next request, ticket PBS-448
000470*----------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490*------------------------------------------------------------
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT EVALREQ-FILE
000570            ASSIGN TO UT-EVALREQ
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS IS WB-EVALREQ-STATUS.
000600
000610     SELECT REWARD-FILE
000620            ASSIGN TO UT-REWARD
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS WB-REWARD-STATUS.
000650
000660**********************************************************
000670 DATA DIVISION.
000680*------------------------------------------------------------
000690 FILE SECTION.
000700 FD  EVALREQ-FILE
000710     RECORD CONTAINS 136 CHARACTERS.
000720     COPY EVALREQ.
000730
000740 FD  REWARD-FILE
000750     RECORD CONTAINS 254 CHARACTERS.
000760     COPY REWARD.
000770
000780**********************************************************
000790 WORKING-STORAGE SECTION.
000800
000810     EXEC SQL INCLUDE SQLCA END-EXEC.
000820
000830     COPY JACKPOT.
000840     COPY CONTRIB.
000850     COPY EVALRES.
000860
000870*    confirm a CONTRIB row exists for this (bet, jackpot)
000880     EXEC SQL
000890         DECLARE BCURJKCO CURSOR FOR
000900         SELECT CONTRIBUTION_ID, STRATEGY
000910         FROM JKPOOL.CONTRIB
000920         WHERE BET_ID = :CONTRIB-BET-ID
000930           AND JACKPOT_ID = :CONTRIB-JACKPOT-ID
000940     END-EXEC
000950
000960*    jackpot master, locked for the length of a win payout
000970     EXEC SQL
000980         DECLARE BCURJKMB CURSOR FOR
000990         SELECT JACKPOT_ID, NAME, INITIAL_POOL, CURRENT_POOL,
001000                CONTRIB_STRATEGY, REWARD_STRATEGY,
001010                CONTRIB_RATE, MIN_CONTRIB_RATE,
001020                DECAY_THRESHOLD, DECAY_SLOPE,
001030                REWARD_BASE_PROB, REWARD_MAX_PROB,
001040                REWARD_RAMP_RATE, REWARD_CAP,
001050                CREATED_AT, UPDATED_AT
001060         FROM JKPOOL.JACKPOT
001070         WHERE JACKPOT_ID = :JACKPOT-ID
001080         FOR UPDATE OF CURRENT_POOL, UPDATED_AT
001090     END-EXEC
001100
001110*    standalone counters and switches
001120 77  WB-REQS-READ                       PIC S9(7) COMP
001130                                         VALUE ZERO.
001140 77  WB-REQS-EVALUATED                  PIC S9(7) COMP
001150                                         VALUE ZERO.
001160 77  WB-REQS-WINS                       PIC S9(7) COMP
001170                                         VALUE ZERO.
001180 77  WB-REQS-REJECTED                   PIC S9(7) COMP
001190                                         VALUE ZERO.
001200 77  WB-REWARD-SEQ                      PIC S9(9) COMP
001210                                         VALUE ZERO.
001220
001230 01  WB-EVALREQ-STATUS                  PIC X(02) VALUE SPACE.
001240 01  WB-REWARD-STATUS                   PIC X(02) VALUE SPACE.
001250 01  WB-REWARD-STATUS-R REDEFINES WB-REWARD-STATUS.
001260     05 WB-REWARD-STATUS-1              PIC X(01).
001270     05 WB-REWARD-STATUS-2              PIC X(01).
001280
001290 01  WB-EOF-SW                          PIC X(01) VALUE 'N'.
001300     88 WB-NO-MORE-REQUESTS                 VALUE 'Y'.
001310 01  WB-VALID-SW                        PIC X(01) VALUE 'Y'.
001320     88 WB-REQUEST-IS-VALID                 VALUE 'Y'.
001330 01  WB-FOUND-SW                        PIC X(01) VALUE 'N'.
001340     88 WB-CONTRIB-WAS-FOUND                VALUE 'Y'.
001350 01  WB-JK-FOUND-SW                     PIC X(01) VALUE 'N'.
001360     88 WB-JACKPOT-WAS-FOUND-2               VALUE 'Y'.
001370
001380 01  WB-REJECT-REASON                   PIC X(60) VALUE SPACE.
001390
001400 01  WB-DRAW-VALUE                      PIC S9V9(9) COMP-3.
001410 01  WB-DRAW-VALUE-R REDEFINES WB-DRAW-VALUE
001420                                        PIC S9V9(9) COMP-3.
001430
001440 01  WB-POOL-RATIO                      PIC S9(1)V9(8) COMP-3.
001450
001460 01  WB-SUM-PAYOUT                      PIC S9(17)V99 COMP-3.
001470 01  WB-SUM-PAYOUT-CHECK
001480         REDEFINES WB-SUM-PAYOUT       PIC S9(17)V99 COMP-3.
001490
001500 01  WB-TOTALS-EDIT.
001510     05 WB-READ-EDIT                    PIC ZZZ,ZZ9.
001520     05 WB-EVAL-EDIT                    PIC ZZZ,ZZ9.
001530     05 WB-WINS-EDIT                    PIC ZZZ,ZZ9.
001540     05 WB-REJECTED-EDIT                PIC ZZZ,ZZ9.
001550     05 WB-PAYOUT-EDIT                  PIC Z(14)9.99.
001560     05 FILLER                          PIC X(01) VALUE SPACE.
001570
001580 01  WB-LOG-LINE                        PIC X(132) VALUE SPACE.
001590
001600 01  WB-CURRENT-TIMESTAMP.
001610     05 WB-TS-YYYYMMDD                  PIC 9(08).
001620     05 WB-TS-HHMMSS                    PIC 9(08).
001630     05 FILLER                          PIC X(01) VALUE SPACE.
001640 01  WB-CURRENT-TIMESTAMP-EDIT.
001650     05 WB-TS-YEAR                      PIC 9(04).
001660     05 FILLER                          PIC X(01) VALUE '-'.
001670     05 WB-TS-MONTH                     PIC 9(02).
001680     05 FILLER                          PIC X(01) VALUE '-'.
001690     05 WB-TS-DAY                       PIC 9(02).
001700     05 FILLER                          PIC X(01) VALUE 'T'.
001710     05 WB-TS-HOUR                      PIC 9(02).
001720     05 FILLER                          PIC X(01) VALUE ':'.
001730     05 WB-TS-MINUTE                    PIC 9(02).
001740     05 FILLER                          PIC X(01) VALUE ':'.
001750     05 WB-TS-SECOND                    PIC 9(02).
001760     05 FILLER                          PIC X(05) VALUE SPACE.
001770
001780 01  WB-REWARD-ID-EDIT.
001790     05 WB-RID-DATE                     PIC 9(08).
001800     05 FILLER                          PIC X(01) VALUE '-'.
001810     05 WB-RID-SEQ                      PIC 9(09).
001820     05 FILLER                          PIC X(18) VALUE SPACE.
001830
001840*    working storage data for error routine
001850     COPY Z0900-error-wkstg.
001860
001870**********************************************************
001880 PROCEDURE DIVISION.
001890 E000-EVALUATE-REWARDS.
001900
001910     MOVE 'jkreward.cbl' TO wc-msg-srcfile
001920
001930     PERFORM A0100-OPEN-FILES
001940     PERFORM E050-VALIDATE-AND-EVALUATE
001950         UNTIL WB-NO-MORE-REQUESTS
001960     PERFORM A0200-CLOSE-FILES
001970     PERFORM A0300-WRITE-END-TOTALS
001980
001990     STOP RUN
002000     .
002010
002020**********************************************************
002030 E050-VALIDATE-AND-EVALUATE.
002040
002050     PERFORM E110-VALIDATE-REQUEST
002060     IF WB-REQUEST-IS-VALID
002070         PERFORM E200-EVALUATE-BET
002080     ELSE
002090         PERFORM E140-REJECT-REQUEST
002100     END-IF
002110     PERFORM E100-READ-EVAL-FILE
002120     .
002130
002140**********************************************************
002150 A0100-OPEN-FILES.
002160
002170     OPEN INPUT  EVALREQ-FILE
002180     OPEN EXTEND REWARD-FILE
002190
002200     IF WB-EVALREQ-STATUS NOT = '00'
002210         MOVE 'Unable to open EVALREQ-FILE' TO WB-LOG-LINE
002220         CALL 'jklog' USING WB-LOG-LINE
002230         STOP RUN
002240     END-IF
002250
002260     PERFORM E100-READ-EVAL-FILE
002270     .
002280
002290**********************************************************
002300 A0200-CLOSE-FILES.
002310
002320     CLOSE EVALREQ-FILE REWARD-FILE
002330     .
002340
002350**********************************************************
002360 A0300-WRITE-END-TOTALS.
002370
002380     MOVE WB-REQS-READ      TO WB-READ-EDIT
002390     MOVE WB-REQS-EVALUATED TO WB-EVAL-EDIT
002400     MOVE WB-REQS-WINS      TO WB-WINS-EDIT
002410     MOVE WB-REQS-REJECTED  TO WB-REJECTED-EDIT
002420     MOVE WB-SUM-PAYOUT     TO WB-PAYOUT-EDIT
002430
002440     STRING 'JKREWARD TOTALS - READ:' DELIMITED BY SIZE
002450            WB-READ-EDIT        DELIMITED BY SIZE
002460            ' EVALUATED:'       DELIMITED BY SIZE
002470            WB-EVAL-EDIT        DELIMITED BY SIZE
002480            ' WINS:'            DELIMITED BY SIZE
002490            WB-WINS-EDIT        DELIMITED BY SIZE
002500            ' REJECTED:'        DELIMITED BY SIZE
002510            WB-REJECTED-EDIT    DELIMITED BY SIZE
002520            ' PAYOUT-SUM:'      DELIMITED BY SIZE
002530            WB-PAYOUT-EDIT      DELIMITED BY SIZE
002540            INTO WB-LOG-LINE
002550     END-STRING
002560
002570     CALL 'jklog' USING WB-LOG-LINE
002580     .
002590
002600**********************************************************
002610*    non-blank ids, a CONTRIB row, and the jackpot master
002620*    must all be present before a draw is attempted
002630**********************************************************
002640 E110-VALIDATE-REQUEST.
002650
002660     MOVE 'Y' TO WB-VALID-SW
002670     MOVE SPACE TO WB-REJECT-REASON
002680
002690     IF EVALREQ-BET-ID = SPACE OR EVALREQ-JACKPOT-ID = SPACE
002700         MOVE 'N' TO WB-VALID-SW
002710         MOVE 'required field blank' TO WB-REJECT-REASON
002720     END-IF
002730
002740     IF WB-REQUEST-IS-VALID
002750         MOVE EVALREQ-BET-ID     TO CONTRIB-BET-ID
002760         MOVE EVALREQ-JACKPOT-ID TO CONTRIB-JACKPOT-ID
002770         PERFORM E120-FIND-CONTRIB
002780         IF NOT WB-CONTRIB-WAS-FOUND
002790             MOVE 'N' TO WB-VALID-SW
002800             MOVE 'No contribution found' TO WB-REJECT-REASON
002810         END-IF
002820     END-IF
002830
002840     IF WB-REQUEST-IS-VALID
002850         MOVE EVALREQ-JACKPOT-ID TO JACKPOT-ID
002860         PERFORM E130-FIND-JACKPOT
002870         IF NOT WB-JACKPOT-WAS-FOUND-2
002880             MOVE 'N' TO WB-VALID-SW
002890             MOVE 'Jackpot not found' TO WB-REJECT-REASON
002900         END-IF
002910     END-IF
002920     .
002930
002940**********************************************************
002950 E120-FIND-CONTRIB.
002960
002970     MOVE 'N' TO WB-FOUND-SW
002980
002990     EXEC SQL
003000         OPEN BCURJKCO
003010     END-EXEC
003020
003030     EXEC SQL
003040         FETCH BCURJKCO
003050             INTO :CONTRIB-ID, :CONTRIB-STRATEGY
003060     END-EXEC
003070
003080     IF SQLCODE = ZERO
003090         SET WB-CONTRIB-WAS-FOUND TO TRUE
003100     ELSE
003110         IF SQLSTATE NOT = '02000'
003120             MOVE  SQLCODE           TO wn-msg-sqlcode
003130             MOVE 'JKPOOL.CONTRIB'   TO wc-msg-tblcurs
003140             MOVE 'E120-FIND-CONTRIB' TO wc-msg-para
003150             PERFORM Z0900-ERROR-ROUTINE
003160         END-IF
003170     END-IF
003180
003190     EXEC SQL
003200         CLOSE BCURJKCO
003210     END-EXEC
003220     .
003230
003240**********************************************************
003250 E130-FIND-JACKPOT.
003260
003270     MOVE 'N' TO WB-JK-FOUND-SW
003280
003290     EXEC SQL
003300         OPEN BCURJKMB
003310     END-EXEC
003320
003330     EXEC SQL
003340         FETCH BCURJKMB
003350             INTO :JACKPOT-ID, :JACKPOT-NAME,
003360                  :JACKPOT-INITIAL-POOL, :JACKPOT-CURRENT-POOL,
003370                  :JACKPOT-CONTRIB-STRATEGY,
003380                  :JACKPOT-REWARD-STRATEGY,
003390                  :JACKPOT-CONTRIB-RATE,
003400                  :JACKPOT-MIN-CONTRIB-RATE,
003410                  :JACKPOT-DECAY-THRESHOLD, :JACKPOT-DECAY-SLOPE,
003420                  :JACKPOT-REWARD-BASE-PROB,
003430                  :JACKPOT-REWARD-MAX-PROB,
003440                  :JACKPOT-REWARD-RAMP-RATE, :JACKPOT-REWARD-CAP,
003450                  :JACKPOT-CREATED-AT, :JACKPOT-UPDATED-AT
003460     END-EXEC
003470
003480     IF SQLCODE = ZERO
003490         SET WB-JACKPOT-WAS-FOUND-2 TO TRUE
003500     ELSE
003510         IF SQLSTATE NOT = '02000'
003520             MOVE  SQLCODE           TO wn-msg-sqlcode
003530             MOVE 'JKPOOL.JACKPOT'   TO wc-msg-tblcurs
003540             MOVE 'E130-FIND-JACKPOT' TO wc-msg-para
003550             PERFORM Z0900-ERROR-ROUTINE
003560         END-IF
003570     END-IF
003580
003590     EXEC SQL
003600         CLOSE BCURJKMB
003610     END-EXEC
003620     .
003630
003640**********************************************************
003650*    single point for an invalid request -- counts it and
003660*    logs it, whether E110 rejected the request up front
003670*    or E200's strategy dispatch rejected it downstream
003680**********************************************************
003690 E140-REJECT-REQUEST.
003700
003710     ADD 1 TO WB-REQS-REJECTED
003720
003730     STRING 'JKREWARD REJECT - BET:' DELIMITED BY SIZE
003740            EVALREQ-BET-ID          DELIMITED BY SIZE
003750            ' JACKPOT:'              DELIMITED BY SIZE
003760            EVALREQ-JACKPOT-ID       DELIMITED BY SIZE
003770            ' REASON:'               DELIMITED BY SIZE
003780            WB-REJECT-REASON         DELIMITED BY SIZE
003790            INTO WB-LOG-LINE
003800     END-STRING
003810
003820     CALL 'jklog' USING WB-LOG-LINE
003830     .
003840
003850**********************************************************
003860*    draw, dispatch the reward strategy, decide win/no-win
003870**********************************************************
003880 E200-EVALUATE-BET.
003890
003900     MOVE SPACE TO EVALRES
003910     MOVE 'N' TO EVALRES-WIN-SW
003920     MOVE EVALREQ-BET-ID     TO EVALRES-BET-ID
003930     MOVE EVALREQ-JACKPOT-ID TO EVALRES-JACKPOT-ID
003940     MOVE JACKPOT-REWARD-STRATEGY TO EVALRES-STRATEGY
003950     MOVE ZERO TO EVALRES-PAYOUT-AMOUNT
003960     MOVE JACKPOT-CURRENT-POOL TO EVALRES-UPDATED-POOL
003970
003980     CALL 'jkrand' USING EVALREQ-BET-ID, EVALREQ-JACKPOT-ID,
003990                          WB-DRAW-VALUE
004000
004010     EVALUATE TRUE
004020         WHEN JK-REWARD-IS-FIXED
004030             PERFORM E210-EVAL-FIXED
004040         WHEN JK-REWARD-IS-VARRAMP
004050             PERFORM E220-EVAL-RAMP
004060         WHEN OTHER
004070             MOVE 'N' TO WB-VALID-SW
004080             MOVE 'unknown reward strategy'
004090                 TO WB-REJECT-REASON
004100     END-EVALUATE
004110
004120     IF WB-REQUEST-IS-VALID
004130         ADD 1 TO WB-REQS-EVALUATED
004140         IF EVALRES-IS-WIN
004150             PERFORM E300-PAY-REWARD
004160         END-IF
004170         PERFORM E400-LOG-RESULT
004180     ELSE
004190         PERFORM E140-REJECT-REQUEST
004200     END-IF
004210     .
004220
004230**********************************************************
004240*    PROBABILITY = REWARD-BASE-PROB, win when draw < prob
004250**********************************************************
004260 E210-EVAL-FIXED.
004270
004280     IF JACKPOT-REWARD-CAP NOT > ZERO
004290         MOVE 'N' TO WB-VALID-SW
004300         MOVE 'reward cap not positive' TO WB-REJECT-REASON
004310     END-IF
004320
004330     IF WB-REQUEST-IS-VALID
004340         IF JACKPOT-REWARD-BASE-PROB NOT > ZERO
004350             MOVE 'N' TO WB-VALID-SW
004360             MOVE 'reward base prob not positive'
004370                 TO WB-REJECT-REASON
004380         END-IF
004390     END-IF
004400
004410     IF WB-REQUEST-IS-VALID
004420         MOVE JACKPOT-REWARD-BASE-PROB TO EVALRES-PROBABILITY
004430         IF WB-DRAW-VALUE < EVALRES-PROBABILITY
004440             SET EVALRES-IS-WIN TO TRUE
004450         END-IF
004460     END-IF
004470     .
004480
004490**********************************************************
004500*    POOL-RATIO = pool / cap, capped at 1, 6dp
004510*    PROBABILITY = base + ramp*ratio, capped at max prob
004520**********************************************************
004530 E220-EVAL-RAMP.
004540
004550     IF JACKPOT-REWARD-CAP NOT > ZERO
004560         MOVE 'N' TO WB-VALID-SW
004570         MOVE 'reward cap not positive' TO WB-REJECT-REASON
004580     END-IF
004590
004600     IF WB-REQUEST-IS-VALID
004610         IF JACKPOT-REWARD-BASE-PROB NOT > ZERO
004620             MOVE 'N' TO WB-VALID-SW
004630             MOVE 'reward base prob not positive'
004640                 TO WB-REJECT-REASON
004650         END-IF
004660     END-IF
004670
004680     IF WB-REQUEST-IS-VALID
004690         IF JACKPOT-REWARD-MAX-PROB NOT > ZERO
004700             MOVE 'N' TO WB-VALID-SW
004710             MOVE 'reward max prob not positive'
004720                 TO WB-REJECT-REASON
004730         END-IF
004740     END-IF
004750
004760     IF WB-REQUEST-IS-VALID
004770         IF JACKPOT-REWARD-RAMP-RATE NOT > ZERO
004780             MOVE 'N' TO WB-VALID-SW
004790             MOVE 'reward ramp rate not positive'
004800                 TO WB-REJECT-REASON
004810         END-IF
004820     END-IF
004830
004840     IF WB-REQUEST-IS-VALID
004850         COMPUTE WB-POOL-RATIO ROUNDED =
004860             JACKPOT-CURRENT-POOL / JACKPOT-REWARD-CAP
004870
004880         IF WB-POOL-RATIO > 1
004890             MOVE 1 TO WB-POOL-RATIO
004900         END-IF
004910
004920         COMPUTE EVALRES-PROBABILITY ROUNDED =
004930             JACKPOT-REWARD-BASE-PROB +
004940                 JACKPOT-REWARD-RAMP-RATE * WB-POOL-RATIO
004950
004960         IF EVALRES-PROBABILITY > JACKPOT-REWARD-MAX-PROB
004970             MOVE JACKPOT-REWARD-MAX-PROB TO EVALRES-PROBABILITY
004980         END-IF
004990
005000         IF WB-DRAW-VALUE < EVALRES-PROBABILITY
005010             SET EVALRES-IS-WIN TO TRUE
005020         END-IF
005030     END-IF
005040     .
005050
005060**********************************************************
005070*    payout = min(pool, cap), pool resets to initial,
005080*    reward row written, master persisted
005090**********************************************************
005100 E300-PAY-REWARD.
005110
005120     IF JACKPOT-CURRENT-POOL < JACKPOT-REWARD-CAP
005130         MOVE JACKPOT-CURRENT-POOL TO EVALRES-PAYOUT-AMOUNT
005140     ELSE
005150         MOVE JACKPOT-REWARD-CAP TO EVALRES-PAYOUT-AMOUNT
005160     END-IF
005170
005180     MOVE JACKPOT-INITIAL-POOL TO JACKPOT-CURRENT-POOL
005190     MOVE JACKPOT-CURRENT-POOL TO EVALRES-UPDATED-POOL
005200
005210     PERFORM E310-WRITE-REWARD
005220     PERFORM E320-UPDATE-JACKPOT
005230
005240     ADD 1 TO WB-REQS-WINS
005250     ADD EVALRES-PAYOUT-AMOUNT TO WB-SUM-PAYOUT
005260     .
005270
005280**********************************************************
005290 E310-WRITE-REWARD.
005300
005310     PERFORM A0400-BUILD-TIMESTAMP
005320     PERFORM A0500-NEXT-REWARD-ID
005330
005340     MOVE WB-REWARD-ID-EDIT          TO REWARD-ID
005350     MOVE EVALREQ-BET-ID             TO REWARD-BET-ID
005360     MOVE EVALREQ-JACKPOT-ID         TO REWARD-JACKPOT-ID
005370     MOVE EVALRES-PAYOUT-AMOUNT      TO REWARD-PAYOUT-AMOUNT
005380     MOVE EVALRES-PROBABILITY        TO REWARD-PROBABILITY
005390     MOVE JACKPOT-REWARD-STRATEGY    TO REWARD-STRATEGY
005400     MOVE WB-CURRENT-TIMESTAMP-EDIT  TO REWARD-CREATED-AT
005410
005420     WRITE REWARD-REC
005430     .
005440
005450**********************************************************
005460 E320-UPDATE-JACKPOT.
005470
005480     MOVE WB-CURRENT-TIMESTAMP-EDIT TO JACKPOT-UPDATED-AT
005490
005500     EXEC SQL
005510         UPDATE JKPOOL.JACKPOT
005520         SET CURRENT_POOL = :JACKPOT-CURRENT-POOL,
005530             UPDATED_AT   = :JACKPOT-UPDATED-AT
005540         WHERE JACKPOT_ID = :JACKPOT-ID
005550     END-EXEC
005560
005570     IF SQLCODE NOT = ZERO
005580         MOVE  SQLCODE             TO wn-msg-sqlcode
005590         MOVE 'JKPOOL.JACKPOT'     TO wc-msg-tblcurs
005600         MOVE 'E320-UPDATE-JACKPOT' TO wc-msg-para
005610         PERFORM Z0900-ERROR-ROUTINE
005620     END-IF
005630     .
005640
005650**********************************************************
005660 E400-LOG-RESULT.
005670
005680     STRING 'JKREWARD EVAL - BET:' DELIMITED BY SIZE
005690            EVALREQ-BET-ID          DELIMITED BY SIZE
005700            ' JACKPOT:'             DELIMITED BY SIZE
005710            EVALREQ-JACKPOT-ID      DELIMITED BY SIZE
005720            ' STRATEGY:'            DELIMITED BY SIZE
005730            EVALRES-STRATEGY        DELIMITED BY SIZE
005740            ' WIN:'                 DELIMITED BY SIZE
005750            EVALRES-WIN-SW          DELIMITED BY SIZE
005760            ' PROB:'                DELIMITED BY SIZE
005770            EVALRES-PROBABILITY     DELIMITED BY SIZE
005780            ' PAYOUT:'              DELIMITED BY SIZE
005790            EVALRES-PAYOUT-AMOUNT   DELIMITED BY SIZE
005800            ' POOL:'                DELIMITED BY SIZE
005810            JACKPOT-CURRENT-POOL    DELIMITED BY SIZE
005820            INTO WB-LOG-LINE
005830     END-STRING
005840
005850     CALL 'jklog' USING WB-LOG-LINE
005860     .
005870
005880**********************************************************
005890 A0400-BUILD-TIMESTAMP.
005900
005910     ACCEPT WB-TS-YYYYMMDD FROM DATE YYYYMMDD
005920     ACCEPT WB-TS-HHMMSS   FROM TIME
005930
005940     MOVE WB-TS-YYYYMMDD(1:4) TO WB-TS-YEAR
005950     MOVE WB-TS-YYYYMMDD(5:2) TO WB-TS-MONTH
005960     MOVE WB-TS-YYYYMMDD(7:2) TO WB-TS-DAY
005970     MOVE WB-TS-HHMMSS(1:2)   TO WB-TS-HOUR
005980     MOVE WB-TS-HHMMSS(3:2)   TO WB-TS-MINUTE
005990     MOVE WB-TS-HHMMSS(5:2)   TO WB-TS-SECOND
006000     MOVE WB-TS-YYYYMMDD      TO WB-RID-DATE
006010     .
006020
006030**********************************************************
006040 A0500-NEXT-REWARD-ID.
006050
006060     ADD 1 TO WB-REWARD-SEQ
006070     MOVE WB-REWARD-SEQ TO WB-RID-SEQ
006080     .
006090
006100**********************************************************
006110 E100-READ-EVAL-FILE.
006120
006130     READ EVALREQ-FILE
006140         AT END
006150             SET WB-NO-MORE-REQUESTS TO TRUE
006160         NOT AT END
006170             ADD 1 TO WB-REQS-READ
006180     END-READ
006190     .
006200
006210**********************************************************
006220 Z0900-ERROR-ROUTINE.
006230     COPY Z0900-ERROR-ROUTINE.
006240     .
006250
006260**********************************************************

000010*
000020*  EVALRES structure  --  in-memory evaluation result, built by
000030*  jkreward for each evaluation request and handed to jklog for
000040*  the detail line.
000050*  Put this file in the /COPYLIB directory.
000060*
000070*  History:
000080*   2016-03-14  BK   initial layout, ticket PBS-424                PBS-424
000090*
000100
000110 01  EVALRES.
000120     05 EVALRES-WIN-SW                 PIC X(01) VALUE 'N'.
000130        88 EVALRES-IS-WIN                  VALUE 'Y'.
000140     05 EVALRES-PAYOUT-AMOUNT          PIC S9(17)V99 COMP-3.
000150     05 EVALRES-UPDATED-POOL           PIC S9(17)V99 COMP-3.
000160     05 EVALRES-PROBABILITY            PIC S9(2)V9(6) COMP-3.
000170     05 EVALRES-STRATEGY               PIC X(32).
000180     05 EVALRES-BET-ID                 PIC X(64).
000190     05 EVALRES-JACKPOT-ID             PIC X(64).
000200     05 FILLER                         PIC X(08).

000010*
000020*  PROFILE record  --  one configured jackpot profile, read in
000030*  order at seed time by jkseed.  FD record for PROFILE-FILE.
000040*  Put this file in the /COPYLIB directory.
000050*
000060*  History:
000070*   2016-02-08  PB   initial layout, ticket PBS-402                PBS-402
000080*   2016-02-19  BK   added decay/ramp fields to match the          PBS-407
000090*                    master, PBS-407
000100*
000110
000120 01  PROFILE-REC.
000130     05 PROFILE-JACKPOT-ID             PIC X(64).
000140     05 PROFILE-NAME                   PIC X(128).
000150     05 PROFILE-INITIAL-POOL           PIC S9(17)V99.
000160     05 PROFILE-CONTRIB-STRATEGY       PIC X(32).
000170     05 PROFILE-REWARD-STRATEGY        PIC X(32).
000180     05 PROFILE-CONTRIB-RATE           PIC S9(2)V9(6).
000190     05 PROFILE-MIN-CONTRIB-RATE       PIC S9(2)V9(6).
000200     05 PROFILE-DECAY-THRESHOLD        PIC S9(17)V99.
000210     05 PROFILE-DECAY-SLOPE            PIC S9(2)V9(6).
000220     05 PROFILE-REWARD-BASE-PROB       PIC S9(2)V9(6).
000230     05 PROFILE-REWARD-MAX-PROB        PIC S9(2)V9(6).
000240     05 PROFILE-REWARD-RAMP-RATE       PIC S9(2)V9(6).
000250     05 PROFILE-REWARD-CAP             PIC S9(17)V99.
000260     05 FILLER                         PIC X(20).

000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. jackpot.
000040 AUTHOR. PETER B.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-02-08.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Batch driver for the nightly jackpot run.  Three
000120*          steps, always in this order: seed any new jackpot
000130*          profiles, post the day's bets as contributions,
000140*          then evaluate the requested bets for a win.  This
000150*          replaced the old PBS main menu for this suite --
000160*          nobody sits at a terminal for a jackpot run, it
000170*          goes in on the overnight schedule.
000180* Initial Version Created: 2016-02-08
000190*
000200*----------------------------------------------------------
000210* CHANGE LOG
000220*----------------------------------------------------------
000230*  2016-02-08  PB   initial version, adapted from the PBS          PBS-400
000240*                   main menu driver, ticket PBS-400
000250*  2016-03-14  BK   added the jkreward step once evaluation        PBS-421
000260*                   went live, ticket PBS-421
000270*  2016-04-25  PB   each step now logs its own start/end           PBS-436
000280*                   banner so a partial run is easy to spot
000290*                   in jkbatch.log, ticket PBS-436
000300*  2016-05-09  SS   WB-RUN-SEQ run counter added, bumped once      PBS-441
000310*                   per invocation, held for the diagnostic
000320*                   trace work still open under PBS-441
000330*----------------------------------------------------------
000340 ENVIRONMENT DIVISION.
000350*------------------------------------------------------------
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390
000400**********************************************************
000410 DATA DIVISION.
000420*------------------------------------------------------------
000430 FILE SECTION.
000440**********************************************************
000450 WORKING-STORAGE SECTION.
000460
000470*    standalone run counter -- bumped each time this driver
000480*    fires, logged on the start banner for trace purposes
000490 77  WB-RUN-SEQ                         PIC S9(7) COMP
000500                                         VALUE ZERO.
000510
000520 01  WB-RUN-SWITCHES.
000530     05 WB-SEED-DONE-SW                 PIC X(01) VALUE 'N'.
000540        88 WB-SEED-STEP-DONE                VALUE 'Y'.
000550     05 WB-CONTRIB-DONE-SW              PIC X(01) VALUE 'N'.
000560        88 WB-CONTRIB-STEP-DONE             VALUE 'Y'.
000570     05 WB-REWARD-DONE-SW               PIC X(01) VALUE 'N'.
000580        88 WB-REWARD-STEP-DONE              VALUE 'Y'.
000590     05 FILLER                          PIC X(01) VALUE SPACE.
000600
000610*    kept as a REDEFINES of the switch group so the three
000620*    step flags can be dumped as one byte string on the
000630*    closing banner line without naming each one again
000640 01  WB-RUN-SWITCHES-VIEW REDEFINES WB-RUN-SWITCHES
000650                                        PIC X(04).
000660
000670 01  WB-LOG-LINE                        PIC X(132) VALUE SPACE.
000680
000690*    alternate views of the banner line kept from the first
000700*    cut of this driver, when the banner text and the step
000710*    name were built as two separate fields and joined here
000720 01  WB-LOG-LINE-STEP-VIEW REDEFINES WB-LOG-LINE.
000730     05 WB-LOG-LINE-STEP-TEXT           PIC X(40).
000740     05 FILLER                          PIC X(92).
000750 01  WB-LOG-LINE-FULL-VIEW REDEFINES WB-LOG-LINE
000760                                        PIC X(132).
000770
000780*    working storage data for error routine (shared banner
000790*    source tag only -- this driver issues no SQL itself)
000800     COPY Z0900-error-wkstg.
000810
000820**********************************************************
000830 PROCEDURE DIVISION.
000840 0000-MAIN.
000850
000860     MOVE 'jackpot.cbl' TO wc-msg-srcfile
000870     ADD 1 TO WB-RUN-SEQ
000880
000890     MOVE 'JACKPOT RUN START' TO WB-LOG-LINE
000900     CALL 'jklog' USING WB-LOG-LINE
000910
000920     PERFORM A0100-RUN-SEED-STEP
000930     PERFORM A0200-RUN-CONTRIB-STEP
000940     PERFORM A0300-RUN-REWARD-STEP
000950
000960     MOVE 'JACKPOT RUN END' TO WB-LOG-LINE
000970     CALL 'jklog' USING WB-LOG-LINE
000980
000990     STOP RUN
001000     .
001010
001020**********************************************************
001030*    Unit 1 -- load new jackpot profiles, skip ones already
001040*    on the master file
001050**********************************************************
001060 A0100-RUN-SEED-STEP.
001070
001080     MOVE 'JACKPOT STEP 1 - SEED START' TO WB-LOG-LINE
001090     CALL 'jklog' USING WB-LOG-LINE
001100
001110     CALL 'jkseed'
001120
001130     SET WB-SEED-STEP-DONE TO TRUE
001140     MOVE 'JACKPOT STEP 1 - SEED END' TO WB-LOG-LINE
001150     CALL 'jklog' USING WB-LOG-LINE
001160     .
001170
001180**********************************************************
001190*    Unit 2 -- post today's bets against their jackpots
001200**********************************************************
001210 A0200-RUN-CONTRIB-STEP.
001220
001230     MOVE 'JACKPOT STEP 2 - CONTRIB START' TO WB-LOG-LINE
001240     CALL 'jklog' USING WB-LOG-LINE
001250
001260     CALL 'JkContrib'
001270
001280     SET WB-CONTRIB-STEP-DONE TO TRUE
001290     MOVE 'JACKPOT STEP 2 - CONTRIB END' TO WB-LOG-LINE
001300     CALL 'jklog' USING WB-LOG-LINE
001310     .
001320
001330**********************************************************
001340*    Unit 3 -- evaluate the requested bets for a win
001350**********************************************************
001360 A0300-RUN-REWARD-STEP.
001370
001380     MOVE 'JACKPOT STEP 3 - REWARD START' TO WB-LOG-LINE
001390     CALL 'jklog' USING WB-LOG-LINE
001400
001410     CALL 'jkreward'
001420
001430     SET WB-REWARD-STEP-DONE TO TRUE
001440     MOVE 'JACKPOT STEP 3 - REWARD END' TO WB-LOG-LINE
001450     CALL 'jklog' USING WB-LOG-LINE
001460     .
001470
001480**********************************************************

000010*
000020*  BET record  --  one row per incoming bet, arrival order.
000030*  FD record for the BET-FILE in JkContrib.
000040*  Put this file in the /COPYLIB directory.
000050*
000060*  History:
000070*   2016-02-23  BK   initial layout, ticket PBS-409                PBS-409
000080*
000090
000100 01  BET-REC.
000110     05 BET-ID                         PIC X(64).
000120     05 BET-USER-ID                    PIC X(64).
000130     05 BET-JACKPOT-ID                 PIC X(64).
000140     05 BET-AMOUNT                     PIC S9(17)V99.
000150     05 BET-CREATED-AT                 PIC X(26).
000160     05 FILLER                         PIC X(10).

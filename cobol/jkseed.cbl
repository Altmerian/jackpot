000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. jkseed.
000040 AUTHOR. PETER B.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-02-08.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Load the jackpot master table from the configured
000120*          profile file.  Run once ahead of a new jackpot
000130*          going live, and safe to re-run after that -- a
000140*          profile whose JACKPOT-ID already has a master row
000150*          is left untouched, so this never resets a pool
000160*          that already has contributions against it.
000170* Initial Version Created: 2016-02-08
000180*
000190*----------------------------------------------------------
000200* CHANGE LOG
000210*----------------------------------------------------------
000220*  2016-02-08  PB   initial version, ticket PBS-401                PBS-401
000230*  2016-02-21  BK   added B200 existence check so a re-run         PBS-408
000240*                   does not clobber a live pool, PBS-408
000250*  2016-02-28  SS   CREATED-AT/UPDATED-AT now stamped as full      PBS-451
000260*                   X(26) timestamps, ticket PBS-451
000270*  2016-03-07  PB   warn and carry on when the profile file        PBS-416
000280*                   is empty instead of abending, PBS-416
000290*  2016-04-18  SS   profile layout widened for REWARD-MAX-PROB     PBS-433
000300*                   and REWARD-RAMP-RATE columns, ticket PBS-433
000310*  2016-05-02  BK   added the LOADED/SKIPPED end-totals line so    PBS-439
000320*                   a seed run's counts show up in jkbatch.log
000330*                   the same way jkcontrib's and jkreward's do,
000340*                   ticket PBS-439
000350*----------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370*------------------------------------------------------------
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT PROFILE-FILE
000450            ASSIGN TO UT-PROFILE
000460            ORGANIZATION IS LINE SEQUENTIAL
000470            FILE STATUS IS WB-PROFILE-STATUS.
000480
000490**********************************************************
000500 DATA DIVISION.
000510*------------------------------------------------------------
000520 FILE SECTION.
000530 FD  PROFILE-FILE
000540     RECORD CONTAINS 381 CHARACTERS.
000550     COPY PROFILE.
000560
000570**********************************************************
000580 WORKING-STORAGE SECTION.
000590
000600     EXEC SQL INCLUDE SQLCA END-EXEC.
000610
000620     COPY JACKPOT.
000630
000640*    existence check cursor -- mirrors the add-new-row check
000650*    the service menus use before an INSERT
000660     EXEC SQL
000670         DECLARE BCURJKSD CURSOR FOR
000680         SELECT JACKPOT_ID
000690         FROM JKPOOL.JACKPOT
000700         WHERE JACKPOT_ID = :JACKPOT-ID
000710     END-EXEC
000720
000730*    standalone switches and counters
000740 77  WB-PROFILES-READ                   PIC S9(7) COMP
000750                                         VALUE ZERO.
000760 77  WB-PROFILES-LOADED                 PIC S9(7) COMP
000770                                         VALUE ZERO.
000780 77  WB-PROFILES-SKIPPED                PIC S9(7) COMP
000790                                         VALUE ZERO.
000800
000810 01  WB-PROFILE-STATUS                  PIC X(02) VALUE SPACE.
000820 01  WB-PROFILE-STATUS-R REDEFINES WB-PROFILE-STATUS.
000830     05 WB-PROFILE-STATUS-1             PIC X(01).
000840     05 WB-PROFILE-STATUS-2             PIC X(01).
000850
000860 01  WB-EOF-SW                          PIC X(01) VALUE 'N'.
000870     88 WB-NO-MORE-PROFILES                 VALUE 'Y'.
000880 01  WB-FOUND-SW                        PIC X(01) VALUE 'N'.
000890     88 WB-JACKPOT-ALREADY-EXISTS           VALUE 'Y'.
000900
000910 01  WB-EXISTING-JACKPOT-ID             PIC X(64) VALUE SPACE.
000920*    alternate split view kept from the first cut of the
000930*    existence check, when only the id's prefix was logged
000940 01  WB-EXISTING-JACKPOT-ID-R
000950         REDEFINES WB-EXISTING-JACKPOT-ID.
000960     05 WB-EXISTING-ID-PREFIX           PIC X(08).
000970     05 WB-EXISTING-ID-REST             PIC X(56).
000980
000990*    report-edit view of the loaded/skipped counters, kept
001000*    from the first cut of the end-totals line
001010 01  WB-TOTALS-EDIT.
001020     05 WB-LOADED-EDIT                  PIC ZZZ,ZZ9.
001030     05 WB-SKIPPED-EDIT                 PIC ZZZ,ZZ9.
001040 01  WB-TOTALS-EDIT-R REDEFINES WB-TOTALS-EDIT
001050                                        PIC X(14).
001060
001070 01  WB-LOG-LINE                        PIC X(132) VALUE SPACE.
001080
001090 01  WB-CURRENT-TIMESTAMP.
001100     05 WB-TS-YYYYMMDD                  PIC 9(08).
001110     05 WB-TS-HHMMSS                    PIC 9(08).
001120     05 FILLER                          PIC X(01) VALUE SPACE.
001130 01  WB-CURRENT-TIMESTAMP-EDIT.
001140     05 WB-TS-YEAR                      PIC 9(04).
001150     05 FILLER                          PIC X(01) VALUE '-'.
001160     05 WB-TS-MONTH                     PIC 9(02).
001170     05 FILLER                          PIC X(01) VALUE '-'.
001180     05 WB-TS-DAY                       PIC 9(02).
001190     05 FILLER                          PIC X(01) VALUE 'T'.
001200     05 WB-TS-HOUR                      PIC 9(02).
001210     05 FILLER                          PIC X(01) VALUE ':'.
001220     05 WB-TS-MINUTE                    PIC 9(02).
001230     05 FILLER                          PIC X(01) VALUE ':'.
001240     05 WB-TS-SECOND                    PIC 9(02).
001250     05 FILLER                          PIC X(05) VALUE SPACE.
001260
001270*    working storage data for error routine
001280     COPY Z0900-error-wkstg.
001290
001300**********************************************************
001310 PROCEDURE DIVISION.
001320 0000-SEED-JACKPOTS.
001330
001340     MOVE 'jkseed.cbl' TO wc-msg-srcfile
001350
001360     PERFORM A0100-OPEN-FILES
001370     PERFORM B0100-SEED-JACKPOTS
001380         UNTIL WB-NO-MORE-PROFILES
001390     PERFORM A0200-CLOSE-FILES
001400     PERFORM A0300-WRITE-END-TOTALS
001410
001420     IF WB-PROFILES-READ = ZERO
001430         DISPLAY 'JKSEED: profile file is empty - nothing '
001440                 'to seed, check the PROFILE-FILE assignment'
001450     END-IF
001460
001470     STOP RUN
001480     .
001490
001500**********************************************************
001510 A0100-OPEN-FILES.
001520
001530     OPEN INPUT PROFILE-FILE
001540     IF WB-PROFILE-STATUS NOT = '00'
001550         MOVE 'Unable to open PROFILE-FILE' TO WB-LOG-LINE
001560         CALL 'jklog' USING WB-LOG-LINE
001570         STOP RUN
001580     END-IF
001590
001600     PERFORM C0100-READ-PROFILE
001610     .
001620
001630**********************************************************
001640 A0200-CLOSE-FILES.
001650
001660     CLOSE PROFILE-FILE
001670     .
001680
001690**********************************************************
001700 A0300-WRITE-END-TOTALS.
001710
001720     MOVE WB-PROFILES-LOADED  TO WB-LOADED-EDIT
001730     MOVE WB-PROFILES-SKIPPED TO WB-SKIPPED-EDIT
001740
001750     STRING 'JKSEED TOTALS - LOADED:' DELIMITED BY SIZE
001760            WB-LOADED-EDIT      DELIMITED BY SIZE
001770            ' SKIPPED:'         DELIMITED BY SIZE
001780            WB-SKIPPED-EDIT     DELIMITED BY SIZE
001790            INTO WB-LOG-LINE
001800     END-STRING
001810
001820     CALL 'jklog' USING WB-LOG-LINE
001830     .
001840
001850**********************************************************
001860*    one profile record at a time -- existence check then
001870*    either skip it or insert the new master row
001880**********************************************************
001890 B0100-SEED-JACKPOTS.
001900
001910     ADD 1 TO WB-PROFILES-READ
001920     PERFORM B0200-JACKPOT-EXISTS
001930
001940     IF WB-JACKPOT-ALREADY-EXISTS
001950         ADD 1 TO WB-PROFILES-SKIPPED
001960         STRING 'JKSEED SKIP - already seeded, JACKPOT-ID:'
001970                DELIMITED BY SIZE
001980                PROFILE-JACKPOT-ID DELIMITED BY SIZE
001990                INTO WB-LOG-LINE
002000         END-STRING
002010         CALL 'jklog' USING WB-LOG-LINE
002020     ELSE
002030         PERFORM B0300-INSERT-JACKPOT
002040         ADD 1 TO WB-PROFILES-LOADED
002050         STRING 'JKSEED LOAD - new jackpot seeded, JACKPOT-ID:'
002060                DELIMITED BY SIZE
002070                PROFILE-JACKPOT-ID DELIMITED BY SIZE
002080                INTO WB-LOG-LINE
002090         END-STRING
002100         CALL 'jklog' USING WB-LOG-LINE
002110     END-IF
002120
002130     PERFORM C0100-READ-PROFILE
002140     .
002150
002160**********************************************************
002170*    does a master row for this JACKPOT-ID already exist
002180**********************************************************
002190 B0200-JACKPOT-EXISTS.
002200
002210     MOVE 'N' TO WB-FOUND-SW
002220     MOVE PROFILE-JACKPOT-ID TO JACKPOT-ID
002230
002240     EXEC SQL
002250         OPEN BCURJKSD
002260     END-EXEC
002270
002280     EXEC SQL
002290         FETCH BCURJKSD
002300             INTO :WB-EXISTING-JACKPOT-ID
002310     END-EXEC
002320
002330     IF SQLCODE = ZERO
002340         SET WB-JACKPOT-ALREADY-EXISTS TO TRUE
002350     ELSE
002360         IF SQLSTATE NOT = '02000'
002370             MOVE  SQLCODE           TO wn-msg-sqlcode
002380             MOVE 'JKPOOL.JACKPOT'   TO wc-msg-tblcurs
002390             MOVE 'B0200-JACKPOT-EXISTS' TO wc-msg-para
002400             PERFORM Z0900-ERROR-ROUTINE
002410         END-IF
002420     END-IF
002430
002440     EXEC SQL
002450         CLOSE BCURJKSD
002460     END-EXEC
002470     .
002480
002490**********************************************************
002500*    insert one new master row, pool seeded from the
002510*    profile's initial pool, audit stamps set to now
002520**********************************************************
002530 B0300-INSERT-JACKPOT.
002540
002550     PERFORM B0400-BUILD-TIMESTAMP
002560
002570     MOVE PROFILE-JACKPOT-ID          TO JACKPOT-ID
002580     MOVE PROFILE-NAME                TO JACKPOT-NAME
002590     MOVE PROFILE-INITIAL-POOL        TO JACKPOT-INITIAL-POOL
002600     MOVE PROFILE-INITIAL-POOL        TO JACKPOT-CURRENT-POOL
002610     MOVE PROFILE-CONTRIB-STRATEGY    TO JACKPOT-CONTRIB-STRATEGY
002620     MOVE PROFILE-REWARD-STRATEGY     TO JACKPOT-REWARD-STRATEGY
002630     MOVE PROFILE-CONTRIB-RATE        TO JACKPOT-CONTRIB-RATE
002640     MOVE PROFILE-MIN-CONTRIB-RATE    TO JACKPOT-MIN-CONTRIB-RATE
002650     MOVE PROFILE-DECAY-THRESHOLD     TO JACKPOT-DECAY-THRESHOLD
002660     MOVE PROFILE-DECAY-SLOPE         TO JACKPOT-DECAY-SLOPE
002670     MOVE PROFILE-REWARD-BASE-PROB    TO JACKPOT-REWARD-BASE-PROB
002680     MOVE PROFILE-REWARD-MAX-PROB     TO JACKPOT-REWARD-MAX-PROB
002690     MOVE PROFILE-REWARD-RAMP-RATE    TO JACKPOT-REWARD-RAMP-RATE
002700     MOVE PROFILE-REWARD-CAP          TO JACKPOT-REWARD-CAP
002710     MOVE WB-CURRENT-TIMESTAMP-EDIT   TO JACKPOT-CREATED-AT
002720     MOVE WB-CURRENT-TIMESTAMP-EDIT   TO JACKPOT-UPDATED-AT
002730
002740     EXEC SQL
002750         INSERT INTO JKPOOL.JACKPOT
002760         VALUES (:JACKPOT-ID, :JACKPOT-NAME,
002770                 :JACKPOT-INITIAL-POOL, :JACKPOT-CURRENT-POOL,
002780                 :JACKPOT-CONTRIB-STRATEGY,
002790                 :JACKPOT-REWARD-STRATEGY,
002800                 :JACKPOT-CONTRIB-RATE, :JACKPOT-MIN-CONTRIB-RATE,
002810                 :JACKPOT-DECAY-THRESHOLD, :JACKPOT-DECAY-SLOPE,
002820                 :JACKPOT-REWARD-BASE-PROB,
002830                 :JACKPOT-REWARD-MAX-PROB,
002840                 :JACKPOT-REWARD-RAMP-RATE, :JACKPOT-REWARD-CAP,
002850                 :JACKPOT-CREATED-AT, :JACKPOT-UPDATED-AT)
002860     END-EXEC
002870
002880     IF SQLCODE NOT = ZERO
002890         MOVE  SQLCODE             TO wn-msg-sqlcode
002900         MOVE 'JKPOOL.JACKPOT'     TO wc-msg-tblcurs
002910         MOVE 'B0300-INSERT-JACKPOT' TO wc-msg-para
002920         PERFORM Z0900-ERROR-ROUTINE
002930     END-IF
002940     .
002950
002960**********************************************************
002970*    build the ISO timestamp stamped on CREATED-AT/
002980*    UPDATED-AT -- ACCEPT FROM DATE/TIME only, no intrinsic
002990*    FUNCTION, same house convention jklog and jkreward use
003000*    for their own date/time stamps
003010**********************************************************
003020 B0400-BUILD-TIMESTAMP.
003030
003040     ACCEPT WB-TS-YYYYMMDD FROM DATE YYYYMMDD
003050     ACCEPT WB-TS-HHMMSS   FROM TIME
003060
003070     MOVE WB-TS-YYYYMMDD(1:4) TO WB-TS-YEAR
003080     MOVE WB-TS-YYYYMMDD(5:2) TO WB-TS-MONTH
003090     MOVE WB-TS-YYYYMMDD(7:2) TO WB-TS-DAY
003100     MOVE WB-TS-HHMMSS(1:2)   TO WB-TS-HOUR
003110     MOVE WB-TS-HHMMSS(3:2)   TO WB-TS-MINUTE
003120     MOVE WB-TS-HHMMSS(5:2)   TO WB-TS-SECOND
003130     .
003140
003150**********************************************************
003160 C0100-READ-PROFILE.
003170
003180     READ PROFILE-FILE
003190         AT END
003200             SET WB-NO-MORE-PROFILES TO TRUE
003210     END-READ
003220     .
003230
003240**********************************************************
003250 Z0900-ERROR-ROUTINE.
003260     COPY Z0900-ERROR-ROUTINE.
003270     .
003280
003290**********************************************************

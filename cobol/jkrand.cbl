000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. jkrand.
000040 AUTHOR. SERGEJS S.
000050 INSTALLATION. PBS JACKPOT BATCH SUITE.
000060 DATE-WRITTEN. 2016-03-18.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED.
000090**********************************************************
000100*
000110* Purpose: Produce the repeatable pseudo-random draw used by
000120*          jkreward to decide a bet's win/no-win outcome.
000130*          The draw is a pure function of BET-ID and
000140*          JACKPOT-ID -- re-running jkreward against the same
000150*          CONTRIB rows must always reproduce the same draw,
000160*          so nothing in here may read the clock, a counter,
000170*          or any other moving part.
000180*
000190*          Method: fold the key characters into a 32-bit
000200*          hash (h := h*31 + c, wrapped to 32 bits the way a
000210*          2's-complement machine word wraps), sign-extend
000220*          that hash to 48 bits and XOR it with the constant
000230*          0x5DEECE66D to form the starting seed of a 48-bit
000240*          linear congruential generator (same multiplier/
000250*          addend/modulus as the one in the reward service
000260*          this suite replaces), then take the first two
000270*          draws off that generator (26 bits, then 27 bits)
000280*          and combine them into a value in [0,1).
000290* Initial Version Created: 2016-03-18
000300*
000310*----------------------------------------------------------
000320* CHANGE LOG
000330*----------------------------------------------------------
000340*  2016-03-18  SS   initial version, ticket PBS-427                PBS-427
000350*  2016-03-24  SS   32-bit wrap on the rolling hash was            PBS-429
000360*                   dropping the sign on negative totals --
000370*                   fixed the unsigned/signed conversion in
000380*                   300-FOLD-TO-SIGNED-32, ticket PBS-429
000390*  2016-04-02  BK   48-bit XOR now done with an explicit bit       PBS-430
000400*                   table instead of eyeballing hex, so the
000410*                   logic can be followed without a
000420*                   calculator, ticket PBS-430
000430*  2016-04-19  PB   LCG step split into hi/lo 24-bit halves        PBS-433
000440*                   to keep every intermediate product under
000450*                   18 digits on the service's S9(18) fields,
000460*                   ticket PBS-433
000470*----------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490*------------------------------------------------------------
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     CLASS WB-NUMERIC-CLASS IS '0' THRU '9'.
000530
000540**********************************************************
000550 DATA DIVISION.
000560*------------------------------------------------------------
000570 WORKING-STORAGE SECTION.
000580
000590*    standalone counters -- key character scan
000600 77  WB-BET-LEN                        PIC S9(4) COMP
000610                                        VALUE ZERO.
000620 77  WB-JACKPOT-LEN                     PIC S9(4) COMP
000630                                        VALUE ZERO.
000640 77  WB-CHAR-IDX                       PIC S9(4) COMP
000650                                        VALUE ZERO.
000660 77  WB-BIT-IDX                        PIC S9(4) COMP
000670                                        VALUE ZERO.
000680
000690 01  WB-CHAR-CODE                      PIC X COMP-X.
000700
000710*    rolling polynomial hash -- kept in a wide field then
000720*    folded back to true 32-bit signed range each character
000730 01  WB-HASH                           PIC S9(10) COMP
000740                                        VALUE ZERO.
000750*    alternate name kept from the first-cut version of this
000760*    routine (hash computed 32-bit only, no 48-bit seed) --
000770*    some of the worksheets used to verify this logic still
000780*    refer to the hash by this name
000790 01  WB-HASH-32-VIEW REDEFINES WB-HASH PIC S9(10) COMP.
000800 01  WB-HASH-RAW                       PIC S9(18) COMP
000810                                        VALUE ZERO.
000820 01  WB-HASH-Q                         PIC S9(18) COMP.
000830 01  WB-HASH-R                         PIC S9(18) COMP.
000840 01  WB-HASH-U                         PIC S9(18) COMP.
000850
000860*    48-bit seed / LCG working fields
000870 01  WB-SEED-0                         PIC S9(18) COMP.
000880 01  WB-SEED-0-CHECK REDEFINES WB-SEED-0
000890                                        PIC S9(18) COMP.
000900 01  WB-SEED-1                         PIC S9(18) COMP.
000910 01  WB-SEED-2                         PIC S9(18) COMP.
000920 01  WB-SEED-IN                        PIC S9(18) COMP.
000930 01  WB-SEED-OUT                       PIC S9(18) COMP.
000940 01  WB-SEED-HI                        PIC S9(18) COMP.
000950 01  WB-SEED-LO                        PIC S9(18) COMP.
000960 01  WB-TERM-A                         PIC S9(18) COMP.
000970 01  WB-TERM-A-MOD24                   PIC S9(18) COMP.
000980 01  WB-TERM-A-SHIFT                   PIC S9(18) COMP.
000990 01  WB-TERM-B                         PIC S9(18) COMP.
001000 01  WB-LCG-SUM                        PIC S9(18) COMP.
001010 01  WB-DISCARD-Q                      PIC S9(18) COMP.
001020
001030*    next(26)/next(27) extraction
001040 01  WB-HI26                           PIC S9(18) COMP.
001050 01  WB-LO27                           PIC S9(18) COMP.
001060 01  WB-NUMERATOR                      PIC S9(18) COMP.
001070
001080*    48-bit XOR by explicit bit table (no intrinsic FUNCTION
001090*    in this shop does a bitwise XOR, so we build it by hand)
001100 01  WB-XOR-A                          PIC S9(18) COMP.
001110 01  WB-XOR-B                          PIC S9(18) COMP.
001120 01  WB-XOR-R                          PIC S9(18) COMP.
001130 01  WB-XOR-R-CHECK REDEFINES WB-XOR-R PIC S9(18) COMP.
001140 01  WB-XOR-TEMP                       PIC S9(18) COMP.
001150 01  WB-BIT-TABLES.
001160     05 WB-BIT-A    OCCURS 48 TIMES    PIC 9 COMP.
001170     05 WB-BIT-B    OCCURS 48 TIMES    PIC 9 COMP.
001180     05 WB-BIT-R    OCCURS 48 TIMES    PIC 9 COMP.
001190     05 FILLER                         PIC X(01).
001200
001210*    constants -- the generator's multiplier doubles as the
001220*    seed's XOR mask, exactly as in the service being ported
001230 01  WC-LCG-MULT                       PIC S9(18) COMP
001240                                        VALUE 25214903917.
001250 01  WC-LCG-ADDEND                     PIC S9(18) COMP
001260                                        VALUE 11.
001270 01  WC-MASK-24                        PIC S9(18) COMP
001280                                        VALUE 16777216.
001290 01  WC-MASK-48                        PIC S9(18) COMP
001300                                        VALUE 281474976710656.
001310 01  WC-WRAP-32                        PIC S9(18) COMP
001320                                        VALUE 4294967296.
001330 01  WC-HALF-32                        PIC S9(18) COMP
001340                                        VALUE 2147483648.
001350 01  WC-HALF-48                        PIC S9(18) COMP
001360                                        VALUE 140737488355328.
001370 01  WC-SHIFT-22                       PIC S9(18) COMP
001380                                        VALUE 4194304.
001390 01  WC-SHIFT-21                       PIC S9(18) COMP
001400                                        VALUE 2097152.
001410 01  WC-SHIFT-27                       PIC S9(18) COMP
001420                                        VALUE 134217728.
001430 01  WC-TWO-POW-53                     PIC S9(18) COMP
001440                                        VALUE 9007199254740992.
001450
001460 LINKAGE SECTION.
001470*------------------------------------------------------------
001480 01  LC-BET-ID                         PIC X(64).
001490 01  LC-JACKPOT-ID                     PIC X(64).
001500 01  LC-DRAW-VALUE                     PIC S9V9(9) COMP-3.
001510
001520**********************************************************
001530 PROCEDURE DIVISION USING LC-BET-ID, LC-JACKPOT-ID,
001540                           LC-DRAW-VALUE.
001550 000-JKRAND.
001560
001570     PERFORM 100-FIND-KEY-LENGTHS
001580     MOVE ZERO TO WB-HASH
001590
001600     PERFORM 200-HASH-BET-ID THRU 200-HASH-BET-ID-EXIT
001610         VARYING WB-CHAR-IDX FROM 1 BY 1
001620           UNTIL WB-CHAR-IDX > WB-BET-LEN
001630
001640     PERFORM 210-HASH-JACKPOT-ID THRU 210-HASH-JACKPOT-ID-EXIT
001650         VARYING WB-CHAR-IDX FROM 1 BY 1
001660           UNTIL WB-CHAR-IDX > WB-JACKPOT-LEN
001670
001680     PERFORM 300-BUILD-SEED-0
001690
001700     MOVE WB-SEED-0 TO WB-SEED-IN
001710     PERFORM 500-LCG-STEP
001720     MOVE WB-SEED-OUT TO WB-SEED-1
001730
001740     MOVE WB-SEED-1 TO WB-SEED-IN
001750     PERFORM 500-LCG-STEP
001760     MOVE WB-SEED-OUT TO WB-SEED-2
001770
001780     PERFORM 600-EXTRACT-DRAW
001790
001800     EXIT PROGRAM
001810     .
001820
001830**********************************************************
001840*    length of BET-ID/JACKPOT-ID, trailing blanks excluded
001850**********************************************************
001860 100-FIND-KEY-LENGTHS.
001870
001880     MOVE ZERO TO WB-BET-LEN
001890     PERFORM 110-SCAN-BET-ID THRU 110-SCAN-BET-ID-EXIT
001900         VARYING WB-CHAR-IDX FROM 64 BY -1
001910           UNTIL WB-CHAR-IDX < 1
001920
001930     MOVE ZERO TO WB-JACKPOT-LEN
001940     PERFORM 120-SCAN-JACKPOT-ID THRU 120-SCAN-JACKPOT-ID-EXIT
001950         VARYING WB-CHAR-IDX FROM 64 BY -1
001960           UNTIL WB-CHAR-IDX < 1
001970     .
001980*----------------------------------------------------------
001990 110-SCAN-BET-ID.
002000     IF WB-BET-LEN = ZERO
002010         AND LC-BET-ID(WB-CHAR-IDX:1) NOT = SPACE
002020         MOVE WB-CHAR-IDX TO WB-BET-LEN
002030     END-IF
002040     .
002050 110-SCAN-BET-ID-EXIT.
002060     EXIT.
002070*----------------------------------------------------------
002080 120-SCAN-JACKPOT-ID.
002090     IF WB-JACKPOT-LEN = ZERO
002100         AND LC-JACKPOT-ID(WB-CHAR-IDX:1) NOT = SPACE
002110         MOVE WB-CHAR-IDX TO WB-JACKPOT-LEN
002120     END-IF
002130     .
002140 120-SCAN-JACKPOT-ID-EXIT.
002150     EXIT.
002160
002170**********************************************************
002180*    rolling hash -- h := h*31 + c, wrapped to 32 bits
002190**********************************************************
002200 200-HASH-BET-ID.
002210     MOVE LC-BET-ID(WB-CHAR-IDX:1) TO WB-CHAR-CODE
002220     COMPUTE WB-HASH-RAW = WB-HASH * 31 + WB-CHAR-CODE
002230     PERFORM 300-FOLD-TO-SIGNED-32
002240     .
002250 200-HASH-BET-ID-EXIT.
002260     EXIT.
002270*----------------------------------------------------------
002280 210-HASH-JACKPOT-ID.
002290     MOVE LC-JACKPOT-ID(WB-CHAR-IDX:1) TO WB-CHAR-CODE
002300     COMPUTE WB-HASH-RAW = WB-HASH * 31 + WB-CHAR-CODE
002310     PERFORM 300-FOLD-TO-SIGNED-32
002320     .
002330 210-HASH-JACKPOT-ID-EXIT.
002340     EXIT.
002350
002360**********************************************************
002370*    WB-HASH-RAW (unbounded so far) folded back to the
002380*    signed 32-bit range a real machine word would wrap to
002390**********************************************************
002400 300-FOLD-TO-SIGNED-32.
002410
002420     DIVIDE WB-HASH-RAW BY WC-WRAP-32
002430         GIVING WB-HASH-Q REMAINDER WB-HASH-R
002440
002450     IF WB-HASH-R < ZERO
002460         COMPUTE WB-HASH-U = WB-HASH-R + WC-WRAP-32
002470     ELSE
002480         MOVE WB-HASH-R TO WB-HASH-U
002490     END-IF
002500
002510     IF WB-HASH-U >= WC-HALF-32
002520         COMPUTE WB-HASH = WB-HASH-U - WC-WRAP-32
002530     ELSE
002540         MOVE WB-HASH-U TO WB-HASH
002550     END-IF
002560     .
002570
002580**********************************************************
002590*    seed-0 = (sign-extended 32-bit hash) XOR multiplier,
002600*    masked to 48 bits
002610**********************************************************
002620 300-BUILD-SEED-0.
002630
002640     IF WB-HASH < ZERO
002650         COMPUTE WB-XOR-A = WB-HASH + WC-MASK-48
002660     ELSE
002670         MOVE WB-HASH TO WB-XOR-A
002680     END-IF
002690
002700     MOVE WC-LCG-MULT TO WB-XOR-B
002710     PERFORM 400-XOR-48
002720     MOVE WB-XOR-R TO WB-SEED-0
002730     .
002740
002750**********************************************************
002760*    general 48-bit XOR of WB-XOR-A/WB-XOR-B into WB-XOR-R,
002770*    each value already known to be in [0, 2**48)
002780**********************************************************
002790 400-XOR-48.
002800
002810     MOVE WB-XOR-A TO WB-XOR-TEMP
002820     PERFORM 410-DECOMPOSE-A THRU 410-DECOMPOSE-A-EXIT
002830         VARYING WB-BIT-IDX FROM 1 BY 1 UNTIL WB-BIT-IDX > 48
002840
002850     MOVE WB-XOR-B TO WB-XOR-TEMP
002860     PERFORM 420-DECOMPOSE-B THRU 420-DECOMPOSE-B-EXIT
002870         VARYING WB-BIT-IDX FROM 1 BY 1 UNTIL WB-BIT-IDX > 48
002880
002890     PERFORM 430-XOR-BIT THRU 430-XOR-BIT-EXIT
002900         VARYING WB-BIT-IDX FROM 1 BY 1 UNTIL WB-BIT-IDX > 48
002910
002920     MOVE ZERO TO WB-XOR-R
002930     PERFORM 440-RECOMBINE THRU 440-RECOMBINE-EXIT
002940         VARYING WB-BIT-IDX FROM 48 BY -1 UNTIL WB-BIT-IDX < 1
002950     .
002960*----------------------------------------------------------
002970 410-DECOMPOSE-A.
002980     DIVIDE WB-XOR-TEMP BY 2
002990         GIVING WB-XOR-TEMP REMAINDER WB-BIT-A(WB-BIT-IDX)
003000     .
003010 410-DECOMPOSE-A-EXIT.
003020     EXIT.
003030*----------------------------------------------------------
003040 420-DECOMPOSE-B.
003050     DIVIDE WB-XOR-TEMP BY 2
003060         GIVING WB-XOR-TEMP REMAINDER WB-BIT-B(WB-BIT-IDX)
003070     .
003080 420-DECOMPOSE-B-EXIT.
003090     EXIT.
003100*----------------------------------------------------------
003110 430-XOR-BIT.
003120     IF WB-BIT-A(WB-BIT-IDX) = WB-BIT-B(WB-BIT-IDX)
003130         MOVE 0 TO WB-BIT-R(WB-BIT-IDX)
003140     ELSE
003150         MOVE 1 TO WB-BIT-R(WB-BIT-IDX)
003160     END-IF
003170     .
003180 430-XOR-BIT-EXIT.
003190     EXIT.
003200*----------------------------------------------------------
003210 440-RECOMBINE.
003220     COMPUTE WB-XOR-R = WB-XOR-R * 2 + WB-BIT-R(WB-BIT-IDX)
003230     .
003240 440-RECOMBINE-EXIT.
003250     EXIT.
003260
003270**********************************************************
003280*    one LCG step: WB-SEED-OUT = (WB-SEED-IN * mult + add)
003290*    mod 2**48, done in 24-bit halves so every intermediate
003300*    product stays well under 18 digits
003310**********************************************************
003320 500-LCG-STEP.
003330
003340     DIVIDE WB-SEED-IN BY WC-MASK-24
003350         GIVING WB-SEED-HI REMAINDER WB-SEED-LO
003360
003370     COMPUTE WB-TERM-A = WB-SEED-HI * WC-LCG-MULT
003380     DIVIDE WB-TERM-A BY WC-MASK-24
003390         GIVING WB-DISCARD-Q REMAINDER WB-TERM-A-MOD24
003400     COMPUTE WB-TERM-A-SHIFT = WB-TERM-A-MOD24 * WC-MASK-24
003410
003420     COMPUTE WB-TERM-B = WB-SEED-LO * WC-LCG-MULT
003430
003440     COMPUTE WB-LCG-SUM =
003450         WB-TERM-A-SHIFT + WB-TERM-B + WC-LCG-ADDEND
003460
003470     DIVIDE WB-LCG-SUM BY WC-MASK-48
003480         GIVING WB-DISCARD-Q REMAINDER WB-SEED-OUT
003490     .
003500
003510**********************************************************
003520*    combine next(26) off seed-1 and next(27) off seed-2
003530*    into the [0,1) draw value
003540**********************************************************
003550 600-EXTRACT-DRAW.
003560
003570     DIVIDE WB-SEED-1 BY WC-SHIFT-22
003580         GIVING WB-HI26 REMAINDER WB-DISCARD-Q
003590
003600     DIVIDE WB-SEED-2 BY WC-SHIFT-21
003610         GIVING WB-LO27 REMAINDER WB-DISCARD-Q
003620
003630     COMPUTE WB-NUMERATOR = WB-HI26 * WC-SHIFT-27 + WB-LO27
003640
003650     COMPUTE LC-DRAW-VALUE ROUNDED =
003660         WB-NUMERATOR / WC-TWO-POW-53
003670     .
003680
003690**********************************************************
